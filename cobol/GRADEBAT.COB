000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. GRADEBAT-COB.
000300 AUTHOR. J. KOIKE.
000400 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN. 22/05/1989.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - SECRETARIA ACADEMICA.
000800*****************************************************************
000900*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA
001000*    SISTEMA ACADEMICO - LANCAMENTO DE NOTAS EM LOTE
001100*    ANALISTA         : J. KOIKE
001200*    PROGRAMADOR(A)   : FABIO
001300*    FINALIDADE       : LE O LOTE DE NOTAS DIGITADAS (NOTAS.LOT)
001400*                       E GRAVA NO ARQUIVO DE NOTAS LANCADAS
001500*                       (NOTALAN.DAT), REJEITANDO E REGISTRANDO
001600*                       EM LOG OS CONCEITOS INVALIDOS. O MESMO
001700*                       ALUNO/DISCIPLINA LANCADO MAIS DE UMA VEZ
001800*                       FICA APENAS COM O ULTIMO CONCEITO.
001900*-----------------------------------------------------------------
002000*    HISTORICO DE ALTERACOES
002100*-----------------------------------------------------------------
002200*    VRS   DATA        INIC  CHAMADO     DESCRICAO
002300*    1.0   22/05/1989  JK    ----------  IMPLANTACAO INICIAL.
002400*                                        LANCAMENTO DIRETO SEM
002500*                                        VALIDACAO DE CONCEITO.
002600*    1.1   14/09/1989  FABIO SA-0122     INCLUIDA VALIDACAO DO
002700*                                        CONCEITO (A,B,C,D,F);
002800*                                        CONCEITO INVALIDO PASSA
002900*                                        A SER REJEITADO E
003000*                                        REGISTRADO EM LOG, SEM
003100*                                        PARAR O LOTE.
003200*    1.2   06/03/1990  JAMILE SA-0210    NOTALAN.DAT PASSOU A SER
003300*                                        REGRAVADO POR COMPLETO A
003400*                                        CADA LOTE (ATUALIZACAO
003500*                                        DO ULTIMO CONCEITO POR
003600*                                        CHAVE ALUNO/DISCIPLINA).
003700*    1.3   11/07/1991  ENZO  SA-0267     INCLUIDA CONTAGEM DE
003800*                                        NOTAS REJEITADAS NO
003900*                                        RESUMO FINAL DO LOTE.
004000*    1.4   29/01/1993  JAMILE SA-0349    CORRIGIDA COMPARACAO DE
004100*                                        CONCEITO QUE ACEITAVA
004200*                                        MINUSCULA POR ENGANO.
004300*    1.5   18/10/1994  ENZO  SA-0407     INCLUIDA CONTAGEM TOTAL
004400*                                        DE NOTAS EM ARQUIVO APOS
004500*                                        O LOTE (TOTAL ACUMULADO,
004600*                                        NAO SO DESTE LOTE).
004700*    1.6   07/06/1996  FABIO SA-0468     SWITCH UPSI-0 PASSOU A
004800*                                        SINALIZAR REPROCESSAMENTO
004900*                                        DE LOTE JA LANCADO.
005000*    2.0   12/01/1999  FABIO SA-0602     VIRADA DO SECULO - CAMPOS
005100*                                        DE DATA DO LOTE PASSAM A
005200*                                        4 POSICOES DE ANO (Y2K).
005300*    2.1   04/08/1999  JK    SA-0619     REVISAO GERAL DO SISTEMA
005400*                                        ACADEMICO PARA O ANO
005500*                                        2000 - SEM IMPACTO NESTE
005600*                                        PROGRAMA.
005700*    2.2   15/02/2001  JAMILE SA-0671    MENSAGEM DE CONCEITO
005800*                                        INVALIDO PASSOU A TRAZER
005900*                                        A CHAVE E O CONCEITO
006000*                                        RECUSADO NO LOG.
006100*    2.3   02/11/2001  FABIO SA-0692     RETIRADO O SWITCH UPSI-0
006200*                                        DE REPROCESSAMENTO (SA-
006300*                                        0468) - NUNCA CHEGOU A
006400*                                        FAZER NADA ALEM DE UM
006500*                                        DISPLAY E NAO CONSTAVA DE
006600*                                        NENHUM PROCEDIMENTO DA
006700*                                        SECRETARIA, FICOU SO DE
006800*                                        RISCO DE CONFUSAO NA
006900*                                        PROXIMA MANUTENCAO.
007000*****************************************************************
007100
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 SOURCE-COMPUTER. IBM-PC.
007500 OBJECT-COMPUTER. IBM-PC.
007600 SPECIAL-NAMES.
007700     C01 IS TOP-OF-FORM.
007800
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100
008200     SELECT NOTAS-LOTE ASSIGN TO DISK
008300                 ORGANIZATION SEQUENTIAL
008400                 ACCESS MODE SEQUENTIAL
008500                 FILE STATUS STATUS-LOT.
008600
008700     SELECT NOTAS-LANCADAS ASSIGN TO DISK
008800                 ORGANIZATION SEQUENTIAL
008900                 ACCESS MODE SEQUENTIAL
009000                 FILE STATUS STATUS-LAN.
009100
009200 DATA DIVISION.
009300 FILE SECTION.
009400
009500*-----------------------------------------------------------------
009600*    NOTAS.LOT - ARQUIVO DE ENTRADA DO LOTE DE LANCAMENTO, UM
009700*    REGISTRO POR CONCEITO DIGITADO. A CHAVE ALUNO/DISCIPLINA VEM
009800*    JUNTA NO MESMO CAMPO, COM REDEFINES PARA ENXERGAR AS DUAS
009900*    PARTES SEPARADAS QUANDO PRECISO.
010000*-----------------------------------------------------------------
010100 FD  NOTAS-LOTE
010200     LABEL RECORD STANDARD
010300     VALUE OF FILE-ID 'NOTAS.LOT'
010400     RECORD CONTAINS 30 CHARACTERS.
010500
010600 01  REG-NOTAS-LOTE.
010700     05  GRADE-KEY                  PIC X(20).
010800     05  GRADE-KEY-PARTES-R         REDEFINES GRADE-KEY.
010900         10  GRADE-KEY-ALUNO        PIC X(10).
011000         10  GRADE-KEY-DISCIPLINA   PIC X(10).
011100*        CONCEITO DIGITADO - SO E GRAVADO NO DEPOSITO SE PASSAR
011200*        PELA VALIDACAO DE 0320-VALIDA-CONCEITO (A,B,C,D,F).
011300     05  GRADE-VALUE                PIC X(01).
011400     05  FILLER                     PIC X(09) VALUE SPACES.
011500
011600*-----------------------------------------------------------------
011700*    NOTALAN.DAT - DEPOSITO DE CONCEITOS LANCADOS, UM REGISTRO
011800*    POR PAR ALUNO/DISCIPLINA. REGRAVADO POR COMPLETO NO FINAL DE
011900*    CADA LOTE A PARTIR DA TABELA EM MEMORIA (SA-0210) - NAO HA
012000*    ESCRITA INCREMENTAL DURANTE O PROCESSAMENTO.
012100*-----------------------------------------------------------------
012200 FD  NOTAS-LANCADAS
012300     LABEL RECORD STANDARD
012400     VALUE OF FILE-ID 'NOTALAN.DAT'
012500     RECORD CONTAINS 30 CHARACTERS.
012600
012700 01  REG-NOTAS-LANCADAS.
012800     05  GRADE-KEY-R                PIC X(20).
012900     05  GRADE-VALUE-R              PIC X(01).
013000     05  GRADE-VALUE-R-REDEF        REDEFINES GRADE-VALUE-R.
013100         10  GRADE-VALUE-R-CLASSE   PIC X(01).
013200     05  FILLER                     PIC X(09) VALUE SPACES.
013300
013400 WORKING-STORAGE SECTION.
013500
013600*---------------------------------------------------------------
013700*    INDICADORES DE STATUS DE ARQUIVO
013800*---------------------------------------------------------------
013900 01  STATUS-LOT                     PIC X(02) VALUE SPACES.
014000 01  STATUS-LAN                     PIC X(02) VALUE SPACES.
014100
014200*---------------------------------------------------------------
014300*    TABELA DE NOTAS LANCADAS EM MEMORIA (DEPOSITO DE CONCEITOS)
014400*    CARREGADA DE NOTALAN.DAT NO INICIO, REGRAVADA POR COMPLETO
014500*    NO FIM DO LOTE (UPSERT PELA CHAVE ALUNO/DISCIPLINA).
014600*---------------------------------------------------------------
014700 01  WS-TABELA-NOTAS.
014800     05  WS-NOTA-OCR OCCURS 10000 TIMES
014900                     INDEXED BY WS-NOTA-IX.
015000         10  WS-NOTA-CHAVE          PIC X(20).
015100         10  WS-NOTA-CHAVE-R        REDEFINES WS-NOTA-CHAVE.
015200             15  WS-NOTA-CHAVE-ALUNO     PIC X(10).
015300             15  WS-NOTA-CHAVE-DISCIP    PIC X(10).
015400         10  WS-NOTA-CONCEITO       PIC X(01).
015500     05  FILLER                     PIC X(01) VALUE SPACES.
015600 77  WS-QTD-NOTAS                   PIC 9(05) COMP VALUE ZERO.
015700
015800*---------------------------------------------------------------
015900*    AREA DE TRABALHO DO REGISTRO CORRENTE DO LOTE
016000*---------------------------------------------------------------
016100*    GUARDA O REGISTRO DO LOTE QUE ESTA SENDO PROCESSADO NO
016200*    MOMENTO - LIDO POR 0300-PROCESSA-NOTAS E CONSULTADO POR
016300*    TODA A VALIDACAO E O UPSERT.
016400 01  WS-NOTA-CORRENTE.
016500     05  WS-CHAVE-CORRENTE          PIC X(20).
016600     05  WS-CONCEITO-CORRENTE       PIC X(01).
016700         88  WS-CONCEITO-VALIDO     VALUE 'A' 'B' 'C' 'D' 'F'.
016800     05  FILLER                     PIC X(09) VALUE SPACES.
016900
017000*---------------------------------------------------------------
017100*    CONTADORES DO LOTE E INDICADORES DE BUSCA
017200*---------------------------------------------------------------
017300*    CONTADORES DO RESUMO FINAL DO LOTE (SA-0267/SA-0407) -
017400*    IMPRESSOS POR 0380-LOG-TAMANHO-DEPOSITO.
017500 77  WS-QTD-LIDAS                   PIC 9(05) COMP VALUE ZERO.
017600 77  WS-QTD-POSTADAS                PIC 9(05) COMP VALUE ZERO.
017700 77  WS-QTD-REJEITADAS              PIC 9(05) COMP VALUE ZERO.
017800 77  WS-IDX-NOTA-ACHADA             PIC 9(05) COMP VALUE ZERO.
017900
018000*    CHAVE GENERICA DE ACHOU/NAO-ACHOU, REAPROVEITADA TANTO PELA
018100*    VALIDACAO DE CONCEITO QUANTO PELA BUSCA NO DEPOSITO.
018200 01  WS-ACHOU-SW                    PIC X(01) VALUE 'N'.
018300     88  WS-ACHOU                       VALUE 'S'.
018400     88  WS-NAO-ACHOU                   VALUE 'N'.
018500
018600*    LIGA QUANDO O READ DE NOTAS.LOT BATE EM FIM DE ARQUIVO -
018700*    UNICA CONDICAO QUE ENCERRA O PERFORM DE 0000-PRINCIPAL.
018800 01  WS-FIM-DO-LOTE-SW              PIC X(01) VALUE 'N'.
018900     88  WS-FIM-DO-LOTE                 VALUE 'Y'.
019000
019100 01  WS-LINHA-LOG                   PIC X(60).
019200
019300*****************************************************************
019400 PROCEDURE DIVISION.
019500
019600*---------------------------------------------------------------
019700*    0000-PRINCIPAL - CARREGA O DEPOSITO DE CONCEITOS, PROCESSA
019800*    O LOTE DE NOTAS REGISTRO A REGISTRO, IMPRIME O RESUMO E
019900*    REGRAVA O DEPOSITO POR COMPLETO NO FINAL.
020000*---------------------------------------------------------------
020100 0000-PRINCIPAL.
020200     PERFORM 0100-ABRE-E-CARREGA THRU 0100-EXIT.
020300     PERFORM 0300-PROCESSA-NOTAS THRU 0390-GRADES-EXIT
020400             UNTIL WS-FIM-DO-LOTE.
020500     PERFORM 0380-LOG-TAMANHO-DEPOSITO THRU 0380-EXIT.
020600     PERFORM 0900-GRAVA-NOTAS-LANCADAS THRU 0900-EXIT.
020700     PERFORM 0950-ENCERRA THRU 0950-EXIT.
020800     STOP RUN.
020900
021000*---------------------------------------------------------------
021100*    0100-ABRE-E-CARREGA - ABRE NOTALAN.DAT (SE EXISTIR) E
021200*    CARREGA O DEPOSITO DE CONCEITOS JA LANCADOS EM TABELA.
021300*---------------------------------------------------------------
021400 0100-ABRE-E-CARREGA.
021500     OPEN INPUT NOTAS-LANCADAS.
021600     IF STATUS-LAN = '00'
021700        PERFORM 0110-CARREGA-NOTAS THRU 0110-EXIT
021800                UNTIL STATUS-LAN = '10'
021900        CLOSE NOTAS-LANCADAS.
022000
022100     OPEN INPUT NOTAS-LOTE.
022200     IF STATUS-LOT NOT = '00'
022300        DISPLAY 'GRADEBAT - NOTAS.LOT NAO ENCONTRADO'
022400        STOP RUN.
022500     MOVE 'N' TO WS-FIM-DO-LOTE-SW.
022600 0100-EXIT.
022700     EXIT.
022800
022900*---------------------------------------------------------------
023000*    0110-CARREGA-NOTAS - LE NOTALAN.DAT SEQUENCIAL E EMPILHA
023100*    CADA CONCEITO JA LANCADO NA TABELA EM MEMORIA, PARA QUE
023200*    0340-POSTA-NOTA CONSIGA FAZER O UPSERT PELA CHAVE.
023300*---------------------------------------------------------------
023400 0110-CARREGA-NOTAS.
023500     READ NOTAS-LANCADAS
023600         AT END
023700            MOVE '10' TO STATUS-LAN
023800            GO TO 0110-EXIT
023900     END-READ.
024000     ADD 1 TO WS-QTD-NOTAS.
024100     SET WS-NOTA-IX TO WS-QTD-NOTAS.
024200     MOVE GRADE-KEY-R           TO WS-NOTA-CHAVE (WS-NOTA-IX).
024300     MOVE GRADE-VALUE-R         TO WS-NOTA-CONCEITO (WS-NOTA-IX).
024400 0110-EXIT.
024500     EXIT.
024600
024700*---------------------------------------------------------------
024800*    0300-PROCESSA-NOTAS - GradeService - LE CADA REGISTRO DO
024900*    LOTE, VALIDA O CONCEITO E FAZ O UPSERT NO DEPOSITO.
025000*---------------------------------------------------------------
025100 0300-PROCESSA-NOTAS.
025200     READ NOTAS-LOTE
025300         AT END
025400            MOVE 'Y' TO WS-FIM-DO-LOTE-SW
025500            GO TO 0390-GRADES-EXIT
025600     END-READ.
025700*    CONTA MAIS UM REGISTRO LIDO DO LOTE, ACEITO OU NAO.
025800     ADD 1 TO WS-QTD-LIDAS.
025900     MOVE GRADE-KEY               TO WS-CHAVE-CORRENTE.
026000     MOVE GRADE-VALUE             TO WS-CONCEITO-CORRENTE.
026100*    SO POSTA NO DEPOSITO SE O CONCEITO PASSAR NA VALIDACAO
026200*    ABAIXO - CONCEITO INVALIDO NUNCA CHEGA A 0340-POSTA-NOTA.
026300     PERFORM 0320-VALIDA-CONCEITO THRU 0320-EXIT.
026400     IF WS-NAO-ACHOU
026500        GO TO 0390-GRADES-EXIT.
026600     PERFORM 0340-POSTA-NOTA THRU 0340-EXIT.
026700 0390-GRADES-EXIT.
026800     EXIT.
026900
027000*---------------------------------------------------------------
027100*    0320-VALIDA-CONCEITO - GradeService grade-code validation -
027200*    SOMENTE A,B,C,D,F MAIUSCULOS SAO ACEITOS (SA-0349).
027300*---------------------------------------------------------------
027400 0320-VALIDA-CONCEITO.
027500*    ASSUME VALIDO E SO DESARMA SE CAIR NO TESTE ABAIXO.
027600     SET WS-ACHOU TO TRUE.
027700     IF NOT WS-CONCEITO-VALIDO
027800        SET WS-NAO-ACHOU TO TRUE
027900        ADD 1 TO WS-QTD-REJEITADAS
028000        STRING 'Invalid grade for ' DELIMITED BY SIZE
028100               WS-CHAVE-CORRENTE DELIMITED BY SIZE
028200               ': ' DELIMITED BY SIZE
028300               WS-CONCEITO-CORRENTE DELIMITED BY SIZE
028400               ' -> skipping' DELIMITED BY SIZE
028500               INTO WS-LINHA-LOG
028600        DISPLAY WS-LINHA-LOG.
028700 0320-EXIT.
028800     EXIT.
028900
029000*---------------------------------------------------------------
029100*    0340-POSTA-NOTA - UPSERT DO CONCEITO NO DEPOSITO, PELA
029200*    CHAVE ALUNO/DISCIPLINA (SA-0210) - O ULTIMO VALOR FICA.
029300*---------------------------------------------------------------
029400 0340-POSTA-NOTA.
029500*    SA-0210 - CONFERE SE JA EXISTE CONCEITO LANCADO PARA ESTE
029600*    ALUNO/DISCIPLINA ANTES DE DECIDIR SE E TROCA OU INCLUSAO.
029700     PERFORM 0342-ACHA-NOTA-NA-TABELA THRU 0342-EXIT.
029800     IF WS-ACHOU
029900        MOVE WS-CONCEITO-CORRENTE
030000             TO WS-NOTA-CONCEITO (WS-IDX-NOTA-ACHADA)
030100     ELSE
030200        ADD 1 TO WS-QTD-NOTAS
030300        SET WS-NOTA-IX TO WS-QTD-NOTAS
030400        MOVE WS-CHAVE-CORRENTE    TO WS-NOTA-CHAVE (WS-NOTA-IX)
030500        MOVE WS-CONCEITO-CORRENTE
030600             TO WS-NOTA-CONCEITO (WS-NOTA-IX).
030700     ADD 1 TO WS-QTD-POSTADAS.
030800 0340-EXIT.
030900     EXIT.
031000
031100*---------------------------------------------------------------
031200*    0342-ACHA-NOTA-NA-TABELA - PROCURA A CHAVE ALUNO/DISCIPLINA
031300*    CORRENTE NO DEPOSITO EM MEMORIA. ACHAR SIGNIFICA QUE JA
031400*    HOUVE LANCAMENTO ANTERIOR PARA ESSE PAR, E O CONCEITO SERA
031500*    SUBSTITUIDO EM VEZ DE ACRESCENTADO.
031600*---------------------------------------------------------------
031700 0342-ACHA-NOTA-NA-TABELA.
031800     MOVE 'N' TO WS-ACHOU-SW.
031900     MOVE ZERO TO WS-IDX-NOTA-ACHADA.
032000     IF WS-QTD-NOTAS = ZERO
032100        GO TO 0342-EXIT.
032200     SEARCH WS-NOTA-OCR VARYING WS-NOTA-IX
032300         AT END GO TO 0342-EXIT
032400         WHEN WS-NOTA-CHAVE (WS-NOTA-IX) = WS-CHAVE-CORRENTE
032500              SET WS-ACHOU TO TRUE
032600              SET WS-IDX-NOTA-ACHADA TO WS-NOTA-IX
032700     END-SEARCH.
032800 0342-EXIT.
032900     EXIT.
033000
033100*---------------------------------------------------------------
033200*    0380-LOG-TAMANHO-DEPOSITO - GradeService passo 4 - REGISTRA
033300*    O TOTAL ACUMULADO DE NOTAS NO DEPOSITO APOS O LOTE, NAO
033400*    APENAS AS NOTAS POSTADAS NESTE LOTE (SA-0407).
033500*---------------------------------------------------------------
033600 0380-LOG-TAMANHO-DEPOSITO.
033700     DISPLAY 'GRADEBAT - LIDAS NO LOTE.......: ' WS-QTD-LIDAS.
033800     DISPLAY 'GRADEBAT - POSTADAS NESTE LOTE..: ' WS-QTD-POSTADAS.
033900     DISPLAY 'GRADEBAT - REJEITADAS NESTE LOTE: '
034000             WS-QTD-REJEITADAS.
034100     DISPLAY 'GRADEBAT - TOTAL NO DEPOSITO....: ' WS-QTD-NOTAS.
034200 0380-EXIT.
034300     EXIT.
034400
034500*---------------------------------------------------------------
034600*    0900-GRAVA-NOTAS-LANCADAS - REGRAVA NOTALAN.DAT POR COMPLETO
034700*    A PARTIR DA TABELA EM MEMORIA (SA-0210).
034800*---------------------------------------------------------------
034900 0900-GRAVA-NOTAS-LANCADAS.
035000*    LOTE TERMINOU DE SER LIDO - REGRAVA O DEPOSITO INTEIRO A
035100*    PARTIR DA TABELA EM MEMORIA, JA COM OS UPSERTS DO LOTE.
035200     CLOSE NOTAS-LOTE.
035300     OPEN OUTPUT NOTAS-LANCADAS.
035400     PERFORM 0900A-GRAVA-UMA-NOTA THRU 0900A-EXIT
035500             VARYING WS-NOTA-IX FROM 1 BY 1
035600             UNTIL WS-NOTA-IX > WS-QTD-NOTAS.
035700     CLOSE NOTAS-LANCADAS.
035800 0900-EXIT.
035900     EXIT.
036000*---------------------------------------------------------------
036100*    0900A-GRAVA-UMA-NOTA - GRAVA UMA LINHA DO DEPOSITO (SA-0287).
036200*---------------------------------------------------------------
036300 0900A-GRAVA-UMA-NOTA.
036400     MOVE WS-NOTA-CHAVE (WS-NOTA-IX)    TO GRADE-KEY-R.
036500     MOVE WS-NOTA-CONCEITO (WS-NOTA-IX) TO GRADE-VALUE-R.
036600     WRITE REG-NOTAS-LANCADAS.
036700 0900A-EXIT.
036800     EXIT.
036900
037000 0950-ENCERRA.
037100     DISPLAY 'GRADEBAT - LOTE DE LANCAMENTO DE NOTAS ENCERRADO'.
037200 0950-EXIT.
037300     EXIT.
