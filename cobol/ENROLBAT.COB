000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ENROLBAT-COB.
000300 AUTHOR. J. KOIKE.
000400 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN. 14/03/1989.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - SECRETARIA ACADEMICA.
000800*****************************************************************
000900*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA
001000*    SISTEMA ACADEMICO - MATRICULA E TRANCAMENTO
001100*    ANALISTA         : J. KOIKE
001200*    PROGRAMADOR(A)   : FABIO
001300*    FINALIDADE       : PROCESSA O LOTE DE PEDIDOS DE MATRICULA
001400*                       (INCLUSAO E TRANCAMENTO) CONTRA OS
001500*                       CADASTROS DE ALUNO, CURSO E TURMA,
001600*                       GERANDO O HISTORICO DE MATRICULAS E
001700*                       MANTENDO A FILA DE ESPERA POR TURMA.
001800*-----------------------------------------------------------------
001900*    HISTORICO DE ALTERACOES
002000*-----------------------------------------------------------------
002100*    VRS   DATA        INIC  CHAMADO     DESCRICAO
002200*    1.0   14/03/1989  JK    ----------  IMPLANTACAO INICIAL.
002300*                                        CARGA DE ALUNO.DAT,
002400*                                        CURSO.DAT E TURMA.DAT
002500*                                        EM TABELA E MATRICULA
002600*                                        SIMPLES SEM FILA.
002700*    1.1   02/08/1989  FABIO SA-0114     INCLUIDA VALIDACAO DE
002800*                                        PRE-REQUISITO ANTES DA
002900*                                        RESERVA DE VAGA.
003000*    1.2   21/11/1989  FABIO SA-0139     INCLUIDA FILA DE ESPERA
003100*                                        (TURMA.FIL) QUANDO A
003200*                                        TURMA ESTA CHEIA.
003300*    1.3   09/04/1990  JK    SA-0201     TRANCAMENTO PASSOU A
003400*                                        PROMOVER O PRIMEIRO DA
003500*                                        FILA AUTOMATICAMENTE.
003600*    1.4   17/09/1990  FABIO SA-0233     CORRIGIDO CONTADOR DE
003700*                                        VAGA QUE FICAVA NEGATIVO
003800*                                        QUANDO DUAS BAIXAS
003900*                                        OCORRIAM SEGUIDAS.
004000*    1.5   03/02/1991  ENZO  SA-0288     MATRICULA-ID PASSOU A
004100*                                        SER GERADO POR CONTADOR
004200*                                        UNICO (PREFIXO "E").
004300*    1.6   19/06/1992  ENZO  SA-0340     ROTINA DE TRANCAMENTO
004400*                                        REAPROVEITA A CADEIA DE
004500*                                        VALIDACAO DA MATRICULA
004600*                                        NA PROMOCAO DA FILA.
004700*    1.7   08/01/1993  JAMILE SA-0377    AJUSTE NA VALIDACAO DE
004800*                                        CAPACIDADE - TURMA CHEIA
004900*                                        NAO RETORNAVA MAIS A
005000*                                        MENSAGEM PADRAO.
005100*    1.8   25/05/1994  JAMILE SA-0412    INCLUSAO DO SEGUNDO
005200*                                        TESTE DE VAGA NO MOMENTO
005300*                                        DA RESERVA (CORRIDA
005400*                                        ENTRE VALIDACAO/RESERVA).
005500*    1.9   30/10/1995  ENZO  SA-0455     SWITCH UPSI-0 PASSOU A
005600*                                        PERMITIR REPROCESSAMENTO
005700*                                        DE LOTE APOS ABEND SEM
005800*                                        REPETIR AS VALIDACOES.
005900*    2.0   12/01/1999  FABIO SA-0601     VIRADA DO SECULO - CAMPOS
006000*                                        DE DATA DO LOTE PASSAM A
006100*                                        4 POSICOES DE ANO (Y2K).
006200*    2.1   04/08/1999  JK    SA-0618     REVISAO GERAL DO SISTEMA
006300*                                        ACADEMICO PARA O ANO
006400*                                        2000 - SEM IMPACTO NESTE
006500*                                        PROGRAMA.
006600*    2.2   22/03/2001  JAMILE SA-0664    TURMA.DAT E FILA.DAT
006700*                                        PASSARAM A SER REGRAVADOS
006800*                                        NO FINAL DO LOTE PARA
006900*                                        PRESERVAR VAGA E FILA.
007000*    2.3   17/09/2001  JK    SA-0679     CORRIGIDO: 0460-GRAVA-
007100*                                        MATRICULA MONTAVA O
007200*                                        REGISTRO MAS NAO GRAVAVA
007300*                                        EM HIST.DAT - MATRICULA E
007400*                                        TRANCAMENTO FICAVAM SO NA
007500*                                        TABELA EM MEMORIA E SE
007600*                                        PERDIAM A CADA EXECUCAO.
007700*                                        INCLUIDO WRITE EM 0460 E
007800*                                        NOVA ROTINA 0520-GRAVA-
007900*                                        TRANCAMENTO PARA O DROP.
008000*    2.4   02/11/2001  JK    SA-0691     RETIRADO O SWITCH UPSI-0
008100*                                        DE REPROCESSAMENTO (SA-
008200*                                        0455) - AUDITORIA DA
008300*                                        SECRETARIA APONTOU QUE A
008400*                                        CHAVE FORCAVA OVERRIDE EM
008500*                                        TODOS OS PEDIDOS DO LOTE,
008600*                                        PULANDO PRE-REQUISITO E
008700*                                        CAPACIDADE SEM NENHUM
008800*                                        PEDIDO TER PEDIDO ISSO -
008900*                                        NUNCA HOUVE PROCEDIMENTO
009000*                                        OPERACIONAL QUE LIGASSE A
009100*                                        CHAVE, FICOU SO DE RISCO.
009200*****************************************************************
009300
009400 ENVIRONMENT DIVISION.
009500 CONFIGURATION SECTION.
009600 SOURCE-COMPUTER. IBM-PC.
009700 OBJECT-COMPUTER. IBM-PC.
009800 SPECIAL-NAMES.
009900     C01 IS TOP-OF-FORM.
010000
010100 INPUT-OUTPUT SECTION.
010200 FILE-CONTROL.
010300
010400     SELECT ALUNO-MESTRE ASSIGN TO DISK
010500                 ORGANIZATION SEQUENTIAL
010600                 ACCESS MODE SEQUENTIAL
010700                 FILE STATUS STATUS-ALU.
010800
010900     SELECT CURSO-MESTRE ASSIGN TO DISK
011000                 ORGANIZATION SEQUENTIAL
011100                 ACCESS MODE SEQUENTIAL
011200                 FILE STATUS STATUS-CUR.
011300
011400     SELECT TURMA-MESTRE ASSIGN TO DISK
011500                 ORGANIZATION SEQUENTIAL
011600                 ACCESS MODE SEQUENTIAL
011700                 FILE STATUS STATUS-TUR.
011800
011900     SELECT PEDIDO-LOTE ASSIGN TO DISK
012000                 ORGANIZATION SEQUENTIAL
012100                 ACCESS MODE SEQUENTIAL
012200                 FILE STATUS STATUS-PED.
012300
012400     SELECT HIST-MATRICULA ASSIGN TO DISK
012500                 ORGANIZATION LINE SEQUENTIAL
012600                 ACCESS MODE SEQUENTIAL
012700                 FILE STATUS STATUS-HIST.
012800
012900     SELECT FILA-ESPERA ASSIGN TO DISK
013000                 ORGANIZATION RELATIVE
013100                 ACCESS MODE DYNAMIC
013200                 RELATIVE KEY WS-FILA-RRN
013300                 FILE STATUS STATUS-FILA.
013400
013500 DATA DIVISION.
013600 FILE SECTION.
013700
013800*-----------------------------------------------------------------
013900*    ALUNO.DAT - CADASTRO MESTRE DE ALUNO. REGISTRO FIXO, SEM
014000*    CHAVE DE ARQUIVO (BUSCA SEMPRE NA TABELA EM MEMORIA APOS A
014100*    CARGA). A LISTA DE CONCLUIDOS VEM EMBUTIDA NO PROPRIO
014200*    REGISTRO DO ALUNO - NAO HA ARQUIVO SEPARADO DE HISTORICO
014300*    ACADEMICO DE CONCLUSAO.
014400*-----------------------------------------------------------------
014500 FD  ALUNO-MESTRE
014600     LABEL RECORD STANDARD
014700     VALUE OF FILE-ID 'ALUNO.DAT'
014800     RECORD CONTAINS 596 CHARACTERS.
014900
015000 01  REG-ALUNO-MESTRE.
015100*        CHAVE LOGICA DO ALUNO, MESMO FORMATO USADO EM
015200*        TODOS OS ARQUIVOS DO SISTEMA PARA REFERENCIAR ALUNO.
015300     05  STUDENT-ID                 PIC X(10).
015400     05  STUDENT-NAME               PIC X(40).
015500     05  STUDENT-EMAIL              PIC X(40).
015600*        QUANTOS CURSOS DA LISTA ABAIXO ESTAO REALMENTE
015700*        PREENCHIDOS; O RESTANTE DA OCORRENCIA FICA EM BRANCO.
015800     05  COMPLETED-COURSE-COUNT     PIC 9(03).
015900     05  COMPLETED-COURSE-IDS       PIC X(10)
016000                                     OCCURS 50 TIMES.
016100     05  COMPLETED-COURSE-BLOCK-R   REDEFINES
016200                                     COMPLETED-COURSE-IDS
016300                                     PIC X(500).
016400     05  FILLER                     PIC X(03) VALUE SPACES.
016500
016600*-----------------------------------------------------------------
016700*    CURSO.DAT - CADASTRO MESTRE DE CURSO, COM A LISTA DE
016800*    PRE-REQUISITOS EXIGIDOS EMBUTIDA NO PROPRIO REGISTRO (ATE
016900*    20 POSICOES). CONSULTADO POR 0421-VALIDA-PREREQUISITO.
017000*-----------------------------------------------------------------
017100 FD  CURSO-MESTRE
017200     LABEL RECORD STANDARD
017300     VALUE OF FILE-ID 'CURSO.DAT'
017400     RECORD CONTAINS 255 CHARACTERS.
017500
017600 01  REG-CURSO-MESTRE.
017700     05  COURSE-ID                  PIC X(10).
017800     05  COURSE-NAME                PIC X(40).
017900     05  PREREQ-COUNT               PIC 9(02).
018000     05  PREREQ-COURSE-IDS          PIC X(10)
018100                                     OCCURS 20 TIMES.
018200     05  PREREQ-COURSE-BLOCK-R      REDEFINES
018300                                     PREREQ-COURSE-IDS
018400                                     PIC X(200).
018500     05  FILLER                     PIC X(03) VALUE SPACES.
018600
018700*-----------------------------------------------------------------
018800*    TURMA.DAT - CADASTRO DE TURMA (SECTION). GUARDA VAGA TOTAL
018900*    E VAGA OCUPADA, E E REGRAVADO NO FINAL DO LOTE COM OS NUMEROS
019000*    ATUALIZADOS PELAS MATRICULAS E TRANCAMENTOS PROCESSADOS
019100*    (SA-0664). OS CAMPOS DE HORARIO TEM REDEFINES PARA ENXERGAR
019200*    HORA E MINUTO SEPARADOS QUANDO PRECISO.
019300*-----------------------------------------------------------------
019400 FD  TURMA-MESTRE
019500     LABEL RECORD STANDARD
019600     VALUE OF FILE-ID 'TURMA.DAT'
019700     RECORD CONTAINS 60 CHARACTERS.
019800
019900 01  REG-TURMA-MESTRE.
020000     05  SECTION-ID                 PIC X(10).
020100     05  SECTION-COURSE-ID          PIC X(10).
020200     05  INSTRUCTOR-ID              PIC X(10).
020300*        VAGA TOTAL OFERECIDA NA TURMA - LIMITE USADO POR
020400*        0422-VALIDA-CAPACIDADE E POR 0440-RESERVA-VAGA.
020500     05  SECTION-CAPACITY           PIC 9(04).
020600*        QUANTOS ALUNOS ESTAO HOJE COM MATRICULA ATIVA NESTA
020700*        TURMA; E O CAMPO QUE O LOTE INCREMENTA E DECREMENTA.
020800     05  SECTION-ENROLLED-COUNT     PIC 9(04).
020900     05  MEETING-DAY                PIC X(09).
021000     05  MEETING-START              PIC 9(04).
021100     05  MEETING-START-HHMM-R       REDEFINES
021200                                     MEETING-START.
021300         10  MEETING-START-HH       PIC 9(02).
021400         10  MEETING-START-MM       PIC 9(02).
021500     05  MEETING-END                PIC 9(04).
021600     05  MEETING-END-HHMM-R         REDEFINES
021700                                     MEETING-END.
021800         10  MEETING-END-HH         PIC 9(02).
021900         10  MEETING-END-MM         PIC 9(02).
022000     05  FILLER                     PIC X(05) VALUE SPACES.
022100
022200*-----------------------------------------------------------------
022300*    PEDIDO.DAT - ARQUIVO DE ENTRADA DO LOTE, UM REGISTRO POR
022400*    PEDIDO DE MATRICULA OU TRANCAMENTO. O CAMPO DE OVERRIDE VEM
022500*    PREENCHIDO PELO SISTEMA ON-LINE QUANDO O PEDIDO E UMA
022600*    RE-MATRICULA DE PROMOCAO DE FILA - NAO HA OUTRO MEIO DE
022700*    PULAR VALIDADOR NESTE PROGRAMA.
022800*-----------------------------------------------------------------
022900 FD  PEDIDO-LOTE
023000     LABEL RECORD STANDARD
023100     VALUE OF FILE-ID 'PEDIDO.DAT'
023200     RECORD CONTAINS 40 CHARACTERS.
023300
023400 01  REG-PEDIDO-LOTE.
023500     05  REQUEST-TYPE               PIC X(06).
023600         88  REQUEST-IS-ENROLL          VALUE 'ENROLL'.
023700         88  REQUEST-IS-DROP            VALUE 'DROP  '.
023800     05  REQUEST-STUDENT-ID         PIC X(10).
023900     05  REQUEST-SECTION-ID         PIC X(10).
024000*        'Y' SO CHEGA AQUI QUANDO O PROPRIO PEDIDO FOR DE
024100*        RE-MATRICULA APOS PROMOCAO NA FILA (VEJA 0500-TRANCA-
024200*        MATRICULA); NAO HA CHAVE QUE LIGUE OVERRIDE PARA O LOTE
024300*        INTEIRO DE UMA VEZ.
024400     05  REQUEST-ADMIN-OVERRIDE     PIC X(01).
024500         88  REQUEST-OVERRIDE-ON        VALUE 'Y'.
024600         88  REQUEST-OVERRIDE-OFF       VALUE 'N'.
024700     05  FILLER                     PIC X(13) VALUE SPACES.
024800
024900*-----------------------------------------------------------------
025000*    HIST.DAT - HISTORICO DE MATRICULAS. ARQUIVO SO DE
025100*    ACRESCIMO (LINE SEQUENTIAL) - CADA MUDANCA DE SITUACAO DA
025200*    MATRICULA (NOVA, FILA, TRANCAMENTO) GERA UMA LINHA NOVA;
025300*    NUNCA SE REGRAVA OU APAGA UMA LINHA JA GRAVADA (SA-0679).
025400*-----------------------------------------------------------------
025500 FD  HIST-MATRICULA
025600     LABEL RECORD OMITTED.
025700
025800 01  REG-HIST-MATRICULA.
025900     05  ENROLLMENT-ID              PIC X(10).
026000     05  ENROLLMENT-STUDENT-ID      PIC X(10).
026100     05  ENROLLMENT-SECTION-ID      PIC X(10).
026200     05  ENROLLMENT-STATUS          PIC X(10).
026300         88  ENROLLMENT-IS-ENROLLED     VALUE 'ENROLLED  '.
026400         88  ENROLLMENT-IS-WAITLISTED   VALUE 'WAITLISTED'.
026500         88  ENROLLMENT-IS-DROPPED      VALUE 'DROPPED   '.
026600     05  FILLER                     PIC X(06) VALUE SPACES.
026700
026800*-----------------------------------------------------------------
026900*    FILA.DAT - FILA DE ESPERA POR TURMA (SA-0139), ORGANIZACAO
027000*    RELATIVA PARA PERMITIR REGRAVACAO POR RRN NO FINAL DO LOTE
027100*    (0900B-GRAVA-UMA-FILA). A CHAVE LOGICA E TURMA+SEQUENCIA,
027200*    NAO HA KEY DE ARQUIVO DEFINIDA - O ACESSO DIRETO E SO PELO
027300*    RRN CALCULADO A PARTIR DA POSICAO NA TABELA EM MEMORIA.
027400*-----------------------------------------------------------------
027500 FD  FILA-ESPERA
027600     LABEL RECORD STANDARD
027700     VALUE OF FILE-ID 'FILA.DAT'
027800     RECORD CONTAINS 34 CHARACTERS.
027900
028000 01  REG-FILA-ESPERA.
028100     05  WAITLIST-KEY-GRUPO.
028200         10  WAITLIST-SECTION-ID    PIC X(10).
028300         10  WAITLIST-SEQUENCE      PIC 9(04).
028400     05  WAITLIST-KEY-FLAT-R        REDEFINES
028500                                     WAITLIST-KEY-GRUPO
028600                                     PIC X(14).
028700     05  WAITLIST-STUDENT-ID        PIC X(10).
028800     05  FILLER                     PIC X(10) VALUE SPACES.
028900
029000 WORKING-STORAGE SECTION.
029100
029200*---------------------------------------------------------------
029300*    INDICADORES DE STATUS DE ARQUIVO
029400*---------------------------------------------------------------
029500 01  STATUS-ALU                     PIC X(02) VALUE SPACES.
029600 01  STATUS-CUR                     PIC X(02) VALUE SPACES.
029700 01  STATUS-TUR                     PIC X(02) VALUE SPACES.
029800 01  STATUS-PED                     PIC X(02) VALUE SPACES.
029900 01  STATUS-HIST                    PIC X(02) VALUE SPACES.
030000 01  STATUS-FILA                    PIC X(02) VALUE SPACES.
030100
030200*---------------------------------------------------------------
030300*    TABELA DE ALUNOS EM MEMORIA (CARGA TOTAL DE ALUNO.DAT)
030400*---------------------------------------------------------------
030500 01  WS-TABELA-ALUNO.
030600     05  WS-ALUNO-OCR OCCURS 2000 TIMES
030700                      INDEXED BY WS-ALU-IX.
030800         10  WS-ALU-ID              PIC X(10).
030900         10  WS-ALU-NOME            PIC X(40).
031000         10  WS-ALU-EMAIL           PIC X(40).
031100         10  WS-ALU-QTD-CONCL       PIC 9(03).
031200         10  WS-ALU-CONCL-IDS       PIC X(10)
031300                                    OCCURS 50 TIMES.
031400     05  FILLER                     PIC X(01) VALUE SPACES.
031500 77  WS-QTD-ALUNOS                  PIC 9(04) COMP VALUE ZERO.
031600
031700*---------------------------------------------------------------
031800*    TABELA DE CURSOS EM MEMORIA (CARGA TOTAL DE CURSO.DAT)
031900*---------------------------------------------------------------
032000 01  WS-TABELA-CURSO.
032100     05  WS-CURSO-OCR OCCURS 500 TIMES
032200                      INDEXED BY WS-CUR-IX.
032300         10  WS-CUR-ID              PIC X(10).
032400         10  WS-CUR-NOME            PIC X(40).
032500         10  WS-CUR-QTD-PREREQ      PIC 9(02).
032600         10  WS-CUR-PREREQ-IDS      PIC X(10)
032700                                    OCCURS 20 TIMES.
032800     05  FILLER                     PIC X(01) VALUE SPACES.
032900 77  WS-QTD-CURSOS                  PIC 9(04) COMP VALUE ZERO.
033000
033100*---------------------------------------------------------------
033200*    TABELA DE TURMAS EM MEMORIA (CARGA TOTAL DE TURMA.DAT)
033300*---------------------------------------------------------------
033400 01  WS-TABELA-TURMA.
033500     05  WS-TUR-OCR OCCURS 500 TIMES
033600                    INDEXED BY WS-TUR-IX.
033700         10  WS-TUR-ID              PIC X(10).
033800         10  WS-TUR-CURSO-ID        PIC X(10).
033900         10  WS-TUR-INSTRUTOR-ID    PIC X(10).
034000         10  WS-TUR-CAPACIDADE      PIC 9(04).
034100         10  WS-TUR-MATRICULADOS    PIC 9(04).
034200         10  WS-TUR-DIA             PIC X(09).
034300         10  WS-TUR-INICIO          PIC 9(04).
034400         10  WS-TUR-FIM             PIC 9(04).
034500     05  FILLER                     PIC X(01) VALUE SPACES.
034600 77  WS-QTD-TURMAS                  PIC 9(04) COMP VALUE ZERO.
034700
034800*---------------------------------------------------------------
034900*    TABELA DE MATRICULAS (HISTORICO CARREGADO + NOVAS NO LOTE)
035000*---------------------------------------------------------------
035100 01  WS-TABELA-MATRICULA.
035200     05  WS-MAT-OCR OCCURS 5000 TIMES
035300                    INDEXED BY WS-MAT-IX.
035400         10  WS-MAT-ID              PIC X(10).
035500         10  WS-MAT-ALUNO-ID        PIC X(10).
035600         10  WS-MAT-TURMA-ID        PIC X(10).
035700         10  WS-MAT-STATUS          PIC X(10).
035800     05  FILLER                     PIC X(01) VALUE SPACES.
035900 77  WS-QTD-MATRICULAS              PIC 9(04) COMP VALUE ZERO.
036000 77  WS-PROX-MATRICULA-NUM          PIC 9(06) COMP VALUE ZERO.
036100 77  WS-PROX-MATRICULA-NUM-ED       PIC 9(06) VALUE ZERO.
036200 01  WS-PROX-MATRICULA-ALFA         PIC X(10).
036300*    SA-0679 - STATUS QUE 0460-GRAVA-MATRICULA GRAVA NO REGISTRO
036400*    NOVO (ENROLLED OU WAITLISTED) - CHAMADOR ARMA ANTES DO PERF.
036500 01  WS-MAT-STATUS-NOVA             PIC X(10).
036600
036700*---------------------------------------------------------------
036800*    TABELA DE FILA DE ESPERA (CARGA TOTAL DE FILA.DAT)
036900*---------------------------------------------------------------
037000 01  WS-TABELA-FILA.
037100     05  WS-FILA-OCR OCCURS 2000 TIMES
037200                    INDEXED BY WS-FIL-IX.
037300         10  WS-FIL-TURMA-ID        PIC X(10).
037400         10  WS-FIL-SEQUENCIA       PIC 9(04).
037500         10  WS-FIL-ALUNO-ID        PIC X(10).
037600     05  FILLER                     PIC X(01) VALUE SPACES.
037700 77  WS-QTD-FILA                    PIC 9(04) COMP VALUE ZERO.
037800 77  WS-FILA-RRN                    PIC 9(06) COMP VALUE ZERO.
037900
038000*---------------------------------------------------------------
038100*    AREA DO PEDIDO CORRENTE E DO RESULTADO DA OPERACAO
038200*---------------------------------------------------------------
038300*    GUARDA O PEDIDO QUE ESTA SENDO PROCESSADO NO MOMENTO -
038400*    MOVIDO UMA UNICA VEZ NO INICIO DE 0200-PROCESSA-LOTE E LIDO
038500*    DAQUI POR TODA A CADEIA DE VALIDACAO E GRAVACAO.
038600 01  WS-PEDIDO-CORRENTE.
038700     05  WS-PED-ALUNO-ID            PIC X(10).
038800     05  WS-PED-TURMA-ID            PIC X(10).
038900     05  WS-PED-OVERRIDE            PIC X(01).
039000         88  WS-OVERRIDE-LIGADO         VALUE 'Y'.
039100         88  WS-OVERRIDE-DESLIGADO      VALUE 'N'.
039200     05  FILLER                     PIC X(09) VALUE SPACES.
039300
039400*    RETORNO PADRAO DE CADA VALIDADOR DA CADEIA (0421/0422/0423)
039500*    E TAMBEM DE 0440-RESERVA-VAGA - SEMPRE REARMADO NO INICIO
039600*    DE CADA VALIDADOR, NUNCA ACUMULA ENTRE PEDIDOS.
039700 01  WS-RESULTADO-VALIDACAO.
039800     05  WS-VALID-OK                PIC X(01).
039900         88  WS-VALIDACAO-PASSOU        VALUE 'Y'.
040000         88  WS-VALIDACAO-FALHOU        VALUE 'N'.
040100     05  WS-VALID-MENSAGEM          PIC X(40).
040200     05  FILLER                     PIC X(04) VALUE SPACES.
040300
040400*    LINHA DE RESULTADO DO PEDIDO CORRENTE, MONTADA AO FINAL DE
040500*    0400/0500 E IMPRESSA NO CONSOLE POR 0200-PROCESSA-LOTE.
040600 01  WS-MENSAGEM-RESULTADO           PIC X(80).
040700 01  WS-MENSAGEM-PROMOCAO            PIC X(80).
040800
040900*---------------------------------------------------------------
041000*    CHAVES DE BUSCA E INDICADORES DE ACHOU/NAO-ACHOU
041100*---------------------------------------------------------------
041200 01  WS-CHAVE-BUSCA                 PIC X(10).
041300*    CHAVE GENERICA DE ACHOU/NAO-ACHOU, REAPROVEITADA POR TODAS
041400*    AS ROTINAS DE BUSCA EM TABELA DESTE PROGRAMA.
041500 01  WS-ACHOU-SW                    PIC X(01).
041600     88  WS-ACHOU                       VALUE 'S'.
041700     88  WS-NAO-ACHOU                   VALUE 'N'.
041800
041900*    INDICES DA ULTIMA OCORRENCIA ACHADA EM CADA TABELA -
042000*    ARMADOS PELAS ROTINAS DE BUSCA (0410/0412/0421A/0510) E
042100*    CONSULTADOS POR TODO O RESTO DO PROGRAMA.
042200 77  WS-IDX-TURMA-ACHADA            PIC 9(04) COMP VALUE ZERO.
042300 77  WS-IDX-CURSO-ACHADO            PIC 9(04) COMP VALUE ZERO.
042400 77  WS-IDX-ALUNO-ACHADO            PIC 9(04) COMP VALUE ZERO.
042500 77  WS-IDX-MATRICULA-ACHADA        PIC 9(04) COMP VALUE ZERO.
042600 77  WS-CONTADOR-PREREQ             PIC 9(02) COMP VALUE ZERO.
042700 77  WS-CONTADOR-I                  PIC 9(04) COMP VALUE ZERO.
042800*    LIGA QUANDO O READ DE PEDIDO.DAT BATE EM FIM DE ARQUIVO -
042900*    UNICA CONDICAO QUE ENCERRA O PERFORM DE 0000-PRINCIPAL.
043000 77  WS-FIM-DO-LOTE-SW              PIC X(01) VALUE 'N'.
043100     88  WS-FIM-DO-LOTE                 VALUE 'Y'.
043200
043300*****************************************************************
043400 PROCEDURE DIVISION.
043500
043600*---------------------------------------------------------------
043700*    0000-PRINCIPAL - PARAGRAFO DE TOPO. ABRE/CARREGA OS
043800*    MESTRES, PROCESSA O LOTE DE PEDIDOS PEDIDO A PEDIDO E
043900*    REGRAVA TURMA/FILA NO FINAL. NAO HA RETORNO - E SEMPRE
044000*    O PRIMEIRO E O ULTIMO PARAGRAFO EXECUTADO NO JOB.
044100*---------------------------------------------------------------
044200 0000-PRINCIPAL.
044300*    CHAMA A ROTINA ABAIXO E SO CONTINUA QUANDO ELA DEVOLVER.
044400     PERFORM 0100-ABRE-E-CARREGA THRU 0100-EXIT.
044500*    DESVIA PARA A SUB-ROTINA E VOLTA AO FIM DELA (THRU-EXIT).
044600     PERFORM 0200-PROCESSA-LOTE THRU 0200-EXIT
044700             UNTIL WS-FIM-DO-LOTE.
044800*    REAPROVEITA A ROTINA JA EXISTENTE EM VEZ DE REPETIR LOGICA.
044900     PERFORM 0900-GRAVA-TABELAS THRU 0900-EXIT.
045000*    CHAMA A ROTINA ABAIXO E SO CONTINUA QUANDO ELA DEVOLVER.
045100     PERFORM 0950-ENCERRA THRU 0950-EXIT.
045200     STOP RUN.
045300
045400*---------------------------------------------------------------
045500*    0100-ABRE-E-CARREGA - ABRE OS MESTRES E CARREGA EM TABELA
045600*---------------------------------------------------------------
045700 0100-ABRE-E-CARREGA.
045800*    ABRE O ARQUIVO PARA O MODO DE ACESSO NECESSARIO AQUI.
045900     OPEN INPUT ALUNO-MESTRE.
046000*    DESVIA O FLUXO CONFORME A CONDICAO DE NEGOCIO ABAIXO.
046100     IF STATUS-ALU NOT = '00'
046200        DISPLAY 'ENROLBAT - ALUNO.DAT NAO ENCONTRADO'
046300        STOP RUN.
046400*    DESVIA PARA A SUB-ROTINA E VOLTA AO FIM DELA (THRU-EXIT).
046500     PERFORM 0110-CARREGA-ALUNOS THRU 0110-EXIT
046600             UNTIL STATUS-ALU = '10'.
046700*    FECHA O ARQUIVO - NAO HA MAIS ACESSO A ELE NESTE PONTO.
046800     CLOSE ALUNO-MESTRE.
046900
047000*    ABRE O ARQUIVO PARA O MODO DE ACESSO NECESSARIO AQUI.
047100     OPEN INPUT CURSO-MESTRE.
047200*    CONFERE A CONDICAO ANTES DE SEGUIR O RESTO DO PARAGRAFO.
047300     IF STATUS-CUR NOT = '00'
047400        DISPLAY 'ENROLBAT - CURSO.DAT NAO ENCONTRADO'
047500        STOP RUN.
047600*    REAPROVEITA A ROTINA JA EXISTENTE EM VEZ DE REPETIR LOGICA.
047700     PERFORM 0120-CARREGA-CURSOS THRU 0120-EXIT
047800             UNTIL STATUS-CUR = '10'.
047900*    FECHA O ARQUIVO - NAO HA MAIS ACESSO A ELE NESTE PONTO.
048000     CLOSE CURSO-MESTRE.
048100
048200*    ABRE O ARQUIVO PARA O MODO DE ACESSO NECESSARIO AQUI.
048300     OPEN INPUT TURMA-MESTRE.
048400*    TESTE DE NEGOCIO - O CAMINHO MUDA CONFORME O RESULTADO.
048500     IF STATUS-TUR NOT = '00'
048600        DISPLAY 'ENROLBAT - TURMA.DAT NAO ENCONTRADO'
048700        STOP RUN.
048800*    CHAMA A ROTINA ABAIXO E SO CONTINUA QUANDO ELA DEVOLVER.
048900     PERFORM 0130-CARREGA-TURMAS THRU 0130-EXIT
049000             UNTIL STATUS-TUR = '10'.
049100*    FECHA O ARQUIVO - NAO HA MAIS ACESSO A ELE NESTE PONTO.
049200     CLOSE TURMA-MESTRE.
049300
049400*    ABRE O ARQUIVO PARA O MODO DE ACESSO NECESSARIO AQUI.
049500     OPEN INPUT HIST-MATRICULA.
049600*    DESVIA O FLUXO CONFORME A CONDICAO DE NEGOCIO ABAIXO.
049700     IF STATUS-HIST = '00'
049800        PERFORM 0140-CARREGA-HISTORICO THRU 0140-EXIT
049900                UNTIL STATUS-HIST = '10'
050000        CLOSE HIST-MATRICULA.
050100
050200*    ABRE O ARQUIVO PARA O MODO DE ACESSO NECESSARIO AQUI.
050300     OPEN INPUT FILA-ESPERA.
050400*    CONFERE A CONDICAO ANTES DE SEGUIR O RESTO DO PARAGRAFO.
050500     IF STATUS-FILA = '00'
050600        PERFORM 0150-CARREGA-FILA THRU 0150-EXIT
050700                UNTIL STATUS-FILA = '10'
050800        CLOSE FILA-ESPERA.
050900
051000*    ABRE O ARQUIVO PARA O MODO DE ACESSO NECESSARIO AQUI.
051100     OPEN EXTEND HIST-MATRICULA.
051200*    TESTE DE NEGOCIO - O CAMINHO MUDA CONFORME O RESULTADO.
051300     IF STATUS-HIST NOT = '00' AND STATUS-HIST NOT = '05'
051400        OPEN OUTPUT HIST-MATRICULA.
051500
051600*    ABRE O ARQUIVO PARA O MODO DE ACESSO NECESSARIO AQUI.
051700     OPEN INPUT PEDIDO-LOTE.
051800*    DESVIA O FLUXO CONFORME A CONDICAO DE NEGOCIO ABAIXO.
051900     IF STATUS-PED NOT = '00'
052000        DISPLAY 'ENROLBAT - PEDIDO.DAT NAO ENCONTRADO'
052100        STOP RUN.
052200     MOVE 'N' TO WS-FIM-DO-LOTE-SW.
052300 0100-EXIT.
052400     EXIT.
052500
052600*---------------------------------------------------------------
052700*    0110-CARREGA-ALUNOS - LE ALUNO.DAT SEQUENCIAL E EMPILHA
052800*    CADA ALUNO NA TABELA EM MEMORIA WS-TABELA-ALUNO. A CARGA E
052900*    TOTAL - NAO HA ACESSO DIRETO A ALUNO.DAT DEPOIS DAQUI.
053000*---------------------------------------------------------------
053100 0110-CARREGA-ALUNOS.
053200*    LE O PROXIMO REGISTRO DO ARQUIVO DE ENTRADA EM USO.
053300     READ ALUNO-MESTRE
053400         AT END
053500            MOVE '10' TO STATUS-ALU
053600            GO TO 0110-EXIT
053700     END-READ.
053800*    ATUALIZA O CONTADOR/ACUMULADOR DE CONTROLE CORRESPONDENTE.
053900     ADD 1 TO WS-QTD-ALUNOS.
054000     SET WS-ALU-IX TO WS-QTD-ALUNOS.
054100     MOVE STUDENT-ID          TO WS-ALU-ID (WS-ALU-IX).
054200     MOVE STUDENT-NAME        TO WS-ALU-NOME (WS-ALU-IX).
054300     MOVE STUDENT-EMAIL       TO WS-ALU-EMAIL (WS-ALU-IX).
054400     MOVE COMPLETED-COURSE-COUNT
054500                              TO WS-ALU-QTD-CONCL (WS-ALU-IX).
054600     MOVE COMPLETED-COURSE-IDS
054700                              TO WS-ALU-CONCL-IDS (WS-ALU-IX).
054800 0110-EXIT.
054900     EXIT.
055000
055100*---------------------------------------------------------------
055200*    0120-CARREGA-CURSOS - LE CURSO.DAT SEQUENCIAL E EMPILHA
055300*    CADA CURSO (COM A LISTA DE PRE-REQUISITOS) NA TABELA
055400*    WS-TABELA-CURSO, USADA DEPOIS POR 0421-VALIDA-PREREQUISITO.
055500*---------------------------------------------------------------
055600 0120-CARREGA-CURSOS.
055700*    LE O PROXIMO REGISTRO DO ARQUIVO DE ENTRADA EM USO.
055800     READ CURSO-MESTRE
055900         AT END
056000            MOVE '10' TO STATUS-CUR
056100            GO TO 0120-EXIT
056200     END-READ.
056300*    SOMA MAIS UM NO CONTROLE - USADO MAIS ADIANTE NO PARAGRAFO.
056400     ADD 1 TO WS-QTD-CURSOS.
056500     SET WS-CUR-IX TO WS-QTD-CURSOS.
056600     MOVE COURSE-ID           TO WS-CUR-ID (WS-CUR-IX).
056700     MOVE COURSE-NAME         TO WS-CUR-NOME (WS-CUR-IX).
056800     MOVE PREREQ-COUNT        TO WS-CUR-QTD-PREREQ (WS-CUR-IX).
056900     MOVE PREREQ-COURSE-IDS   TO WS-CUR-PREREQ-IDS (WS-CUR-IX).
057000 0120-EXIT.
057100     EXIT.
057200
057300*---------------------------------------------------------------
057400*    0130-CARREGA-TURMAS - LE TURMA.DAT SEQUENCIAL E EMPILHA
057500*    CADA TURMA NA TABELA WS-TABELA-TURMA, COM VAGA, HORARIO E
057600*    PROFESSOR. E ESTA TABELA QUE O LOTE ATUALIZA E REGRAVA NO
057700*    FINAL (VEJA 0900-GRAVA-TABELAS).
057800*---------------------------------------------------------------
057900 0130-CARREGA-TURMAS.
058000*    LE O PROXIMO REGISTRO DO ARQUIVO DE ENTRADA EM USO.
058100     READ TURMA-MESTRE
058200         AT END
058300            MOVE '10' TO STATUS-TUR
058400            GO TO 0130-EXIT
058500     END-READ.
058600*    ATUALIZA O CONTADOR/ACUMULADOR DE CONTROLE CORRESPONDENTE.
058700     ADD 1 TO WS-QTD-TURMAS.
058800     SET WS-TUR-IX TO WS-QTD-TURMAS.
058900     MOVE SECTION-ID          TO WS-TUR-ID (WS-TUR-IX).
059000     MOVE SECTION-COURSE-ID   TO WS-TUR-CURSO-ID (WS-TUR-IX).
059100     MOVE INSTRUCTOR-ID       TO WS-TUR-INSTRUTOR-ID (WS-TUR-IX).
059200     MOVE SECTION-CAPACITY    TO WS-TUR-CAPACIDADE (WS-TUR-IX).
059300     MOVE SECTION-ENROLLED-COUNT
059400                              TO WS-TUR-MATRICULADOS (WS-TUR-IX).
059500     MOVE MEETING-DAY         TO WS-TUR-DIA (WS-TUR-IX).
059600     MOVE MEETING-START       TO WS-TUR-INICIO (WS-TUR-IX).
059700     MOVE MEETING-END         TO WS-TUR-FIM (WS-TUR-IX).
059800 0130-EXIT.
059900     EXIT.
060000
060100*---------------------------------------------------------------
060200*    0140-CARREGA-HISTORICO - LE O HISTORICO DE MATRICULAS JA
060300*    EXISTENTE (HIST.DAT, SE HOUVER) PARA A TABELA EM MEMORIA,
060400*    PARA QUE 0500-TRANCA-MATRICULA CONSIGA ACHAR MATRICULAS
060500*    ATIVAS DE EXECUCOES ANTERIORES DO LOTE.
060600*---------------------------------------------------------------
060700 0140-CARREGA-HISTORICO.
060800*    LE O PROXIMO REGISTRO DO ARQUIVO DE ENTRADA EM USO.
060900     READ HIST-MATRICULA
061000         AT END
061100            MOVE '10' TO STATUS-HIST
061200            GO TO 0140-EXIT
061300     END-READ.
061400*    SOMA MAIS UM NO CONTROLE - USADO MAIS ADIANTE NO PARAGRAFO.
061500     ADD 1 TO WS-QTD-MATRICULAS.
061600     SET WS-MAT-IX TO WS-QTD-MATRICULAS.
061700     MOVE ENROLLMENT-ID       TO WS-MAT-ID (WS-MAT-IX).
061800     MOVE ENROLLMENT-STUDENT-ID
061900                              TO WS-MAT-ALUNO-ID (WS-MAT-IX).
062000     MOVE ENROLLMENT-SECTION-ID
062100                              TO WS-MAT-TURMA-ID (WS-MAT-IX).
062200     MOVE ENROLLMENT-STATUS   TO WS-MAT-STATUS (WS-MAT-IX).
062300 0140-EXIT.
062400     EXIT.
062500
062600*---------------------------------------------------------------
062700*    0150-CARREGA-FILA - LE A FILA DE ESPERA GRAVADA (FILA.DAT,
062800*    SE HOUVER) PARA A TABELA EM MEMORIA, PRESERVANDO A ORDEM DE
062900*    CHEGADA (WAITLIST-SEQUENCE) ENTRE UMA EXECUCAO E OUTRA.
063000*---------------------------------------------------------------
063100 0150-CARREGA-FILA.
063200*    LE O PROXIMO REGISTRO DO ARQUIVO DE ENTRADA EM USO.
063300     READ FILA-ESPERA NEXT
063400         AT END
063500            MOVE '10' TO STATUS-FILA
063600            GO TO 0150-EXIT
063700     END-READ.
063800*    ATUALIZA O CONTADOR/ACUMULADOR DE CONTROLE CORRESPONDENTE.
063900     ADD 1 TO WS-QTD-FILA.
064000     SET WS-FIL-IX TO WS-QTD-FILA.
064100     MOVE WAITLIST-SECTION-ID TO WS-FIL-TURMA-ID (WS-FIL-IX).
064200     MOVE WAITLIST-SEQUENCE   TO WS-FIL-SEQUENCIA (WS-FIL-IX).
064300     MOVE WAITLIST-STUDENT-ID TO WS-FIL-ALUNO-ID (WS-FIL-IX).
064400 0150-EXIT.
064500     EXIT.
064600
064700*---------------------------------------------------------------
064800*    0200-PROCESSA-LOTE - LE UM PEDIDO E DESPACHA P/ MATRICULA
064900*    OU TRANCAMENTO, CONFORME REQUEST-TYPE.
065000*---------------------------------------------------------------
065100 0200-PROCESSA-LOTE.
065200*    LE O PROXIMO REGISTRO DO ARQUIVO DE ENTRADA EM USO.
065300     READ PEDIDO-LOTE
065400         AT END
065500            MOVE 'Y' TO WS-FIM-DO-LOTE-SW
065600            GO TO 0200-EXIT
065700     END-READ.
065800*    DESEMPACOTA O PEDIDO PARA A AREA DE TRABALHO UNICA - E DAQUI
065900*    QUE TODO O RESTO DO FLUXO LE ALUNO/TURMA/OVERRIDE.
066000     MOVE REQUEST-STUDENT-ID  TO WS-PED-ALUNO-ID.
066100     MOVE REQUEST-SECTION-ID  TO WS-PED-TURMA-ID.
066200     MOVE REQUEST-ADMIN-OVERRIDE TO WS-PED-OVERRIDE.
066300*    DESPACHO PELO TIPO DE PEDIDO - SO EXISTEM DOIS TIPOS VALIDOS
066400*    NO ARQUIVO DE ENTRADA, QUALQUER OUTRA COISA E REJEITADA SEM
066500*    GRAVAR NADA.
066600     EVALUATE TRUE
066700         WHEN REQUEST-IS-ENROLL
066800            PERFORM 0400-MATRICULA-ALUNO THRU 0490-EXIT
066900            DISPLAY WS-MENSAGEM-RESULTADO
067000         WHEN REQUEST-IS-DROP
067100            PERFORM 0500-TRANCA-MATRICULA THRU 0590-EXIT
067200            DISPLAY WS-MENSAGEM-RESULTADO
067300         WHEN OTHER
067400            DISPLAY 'ENROLBAT - TIPO DE PEDIDO INVALIDO: '
067500                    REQUEST-TYPE
067600     END-EVALUATE.
067700 0200-EXIT.
067800     EXIT.
067900
068000*---------------------------------------------------------------
068100*    0400-MATRICULA-ALUNO - FLUXO DE MATRICULA (ENROLL)
068200*    SA-0114/SA-0139/SA-0412 - CADEIA DE VALIDACAO, FILA DE
068300*    ESPERA E RESERVA DE VAGA COM DUPLA CONFERENCIA.
068400*---------------------------------------------------------------
068500 0400-MATRICULA-ALUNO.
068600     MOVE SPACES TO WS-MENSAGEM-RESULTADO.
068700*    DESVIA PARA A SUB-ROTINA E VOLTA AO FIM DELA (THRU-EXIT).
068800     PERFORM 0410-BUSCA-ALUNO THRU 0410-EXIT.
068900*    CONFERE A CONDICAO ANTES DE SEGUIR O RESTO DO PARAGRAFO.
069000     IF WS-NAO-ACHOU
069100        STRING 'Student not found' DELIMITED BY SIZE
069200               INTO WS-MENSAGEM-RESULTADO
069300        GO TO 0490-EXIT.
069400
069500*    REAPROVEITA A ROTINA JA EXISTENTE EM VEZ DE REPETIR LOGICA.
069600     PERFORM 0412-BUSCA-TURMA THRU 0412-EXIT.
069700*    TESTE DE NEGOCIO - O CAMINHO MUDA CONFORME O RESULTADO.
069800     IF WS-NAO-ACHOU
069900        STRING 'Section not found' DELIMITED BY SIZE
070000               INTO WS-MENSAGEM-RESULTADO
070100        GO TO 0490-EXIT.
070200
070300*    A CADEIA DE VALIDADORES SO RODA QUANDO O PEDIDO NAO TEM
070400*    OVERRIDE LIGADO; O PEDIDO DE RE-MATRICULA DA PROMOCAO DE
070500*    FILA (0500-TRANCA-MATRICULA) CHEGA AQUI COM OVERRIDE LIGADO
070600*    E PULA DIRETO PARA A RESERVA DE VAGA.
070700     IF WS-OVERRIDE-DESLIGADO
070800        PERFORM 0420-EXECUTA-VALIDADORES THRU 0420-EXIT
070900        IF WS-VALIDACAO-FALHOU
071000           IF WS-VALID-MENSAGEM = 'Section is full'
071100              PERFORM 0430-ENTRA-NA-FILA THRU 0430-EXIT
071200              STRING 'Added to waitlist: '
071300                     DELIMITED BY SIZE
071400                     WS-MAT-ID (WS-IDX-MATRICULA-ACHADA)
071500                     DELIMITED BY SIZE
071600                     ' Reason: Section is full'
071700                     DELIMITED BY SIZE
071800                     INTO WS-MENSAGEM-RESULTADO
071900              GO TO 0490-EXIT
072000           ELSE
072100              STRING 'Enrollment failed: '
072200                     DELIMITED BY SIZE
072300                     WS-VALID-MENSAGEM DELIMITED BY SIZE
072400                     INTO WS-MENSAGEM-RESULTADO
072500              GO TO 0490-EXIT
072600           END-IF
072700        END-IF.
072800
072900*    SA-0412 - SEGUNDA CONFERENCIA DE VAGA, AGORA JA RESERVANDO;
073000*    PEGA A CORRIDA ENTRE 0422-VALIDA-CAPACIDADE E ESTE PONTO
073100*    QUANDO DOIS PEDIDOS DISPUTAM A MESMA VAGA NO MESMO LOTE.
073200     PERFORM 0440-RESERVA-VAGA THRU 0440-EXIT.
073300*    DESVIA O FLUXO CONFORME A CONDICAO DE NEGOCIO ABAIXO.
073400     IF WS-VALIDACAO-FALHOU
073500        PERFORM 0430-ENTRA-NA-FILA THRU 0430-EXIT
073600        STRING 'Added to waitlist (race): '
073700               DELIMITED BY SIZE
073800               WS-MAT-ID (WS-IDX-MATRICULA-ACHADA)
073900               DELIMITED BY SIZE
074000               INTO WS-MENSAGEM-RESULTADO
074100        GO TO 0490-EXIT.
074200
074300*    VAGA CONFIRMADA - GRAVA A MATRICULA DEFINITIVA NO HISTORICO.
074400     MOVE 'ENROLLED  ' TO WS-MAT-STATUS-NOVA.
074500*    CHAMA A ROTINA ABAIXO E SO CONTINUA QUANDO ELA DEVOLVER.
074600     PERFORM 0460-GRAVA-MATRICULA THRU 0460-EXIT.
074700*    MONTA A MENSAGEM DE RETORNO DO PEDIDO PARA O CONSOLE.
074800     STRING 'Enrolled: ' DELIMITED BY SIZE
074900            WS-MAT-ID (WS-IDX-MATRICULA-ACHADA)
075000            DELIMITED BY SIZE
075100            INTO WS-MENSAGEM-RESULTADO.
075200 0490-EXIT.
075300     EXIT.
075400
075500*---------------------------------------------------------------
075600*    0410-BUSCA-ALUNO - PROCURA O ALUNO DO PEDIDO CORRENTE NA
075700*    TABELA EM MEMORIA PELO STUDENT-ID. NAO ACHAR AQUI E MOTIVO
075800*    DE RECUSA IMEDIATA DO PEDIDO, ANTES DE QUALQUER VALIDADOR.
075900*---------------------------------------------------------------
076000 0410-BUSCA-ALUNO.
076100     MOVE 'N' TO WS-ACHOU-SW.
076200     MOVE ZERO TO WS-IDX-ALUNO-ACHADO.
076300*    CONFERE A CONDICAO ANTES DE SEGUIR O RESTO DO PARAGRAFO.
076400     IF WS-QTD-ALUNOS = ZERO
076500        GO TO 0410-EXIT.
076600*    PROCURA NA TABELA EM MEMORIA PELA CHAVE DE BUSCA CORRENTE.
076700     SEARCH WS-ALUNO-OCR VARYING WS-ALU-IX
076800         AT END GO TO 0410-EXIT
076900         WHEN WS-ALU-ID (WS-ALU-IX) = WS-PED-ALUNO-ID
077000              SET WS-ACHOU TO TRUE
077100              SET WS-IDX-ALUNO-ACHADO TO WS-ALU-IX.
077200 0410-EXIT.
077300     EXIT.
077400
077500*---------------------------------------------------------------
077600*    0412-BUSCA-TURMA - PROCURA A TURMA DO PEDIDO CORRENTE NA
077700*    TABELA EM MEMORIA PELO SECTION-ID. TAMBEM REUTILIZADA POR
077800*    0500-TRANCA-MATRICULA PARA LOCALIZAR A TURMA NO TRANCAMENTO.
077900*---------------------------------------------------------------
078000 0412-BUSCA-TURMA.
078100     MOVE 'N' TO WS-ACHOU-SW.
078200     MOVE ZERO TO WS-IDX-TURMA-ACHADA.
078300*    TESTE DE NEGOCIO - O CAMINHO MUDA CONFORME O RESULTADO.
078400     IF WS-QTD-TURMAS = ZERO
078500        GO TO 0412-EXIT.
078600*    VARRE A TABELA EM MEMORIA - NAO HA ACESSO A DISCO AQUI.
078700     SEARCH WS-TUR-OCR VARYING WS-TUR-IX
078800         AT END GO TO 0412-EXIT
078900         WHEN WS-TUR-ID (WS-TUR-IX) = WS-PED-TURMA-ID
079000              SET WS-ACHOU TO TRUE
079100              SET WS-IDX-TURMA-ACHADA TO WS-TUR-IX.
079200 0412-EXIT.
079300     EXIT.
079400
079500*---------------------------------------------------------------
079600*    0420-EXECUTA-VALIDADORES - CADEIA DE RESPONSABILIDADE
079700*    NA ORDEM FIXA: PRE-REQUISITO, CAPACIDADE, CONFLITO DE
079800*    HORARIO. A PRIMEIRA QUE FALHAR INTERROMPE A CADEIA.
079900*---------------------------------------------------------------
080000 0420-EXECUTA-VALIDADORES.
080100     SET WS-VALIDACAO-PASSOU TO TRUE.
080200     MOVE SPACES TO WS-VALID-MENSAGEM.
080300*    DESVIA PARA A SUB-ROTINA E VOLTA AO FIM DELA (THRU-EXIT).
080400     PERFORM 0421-VALIDA-PREREQUISITO THRU 0421-EXIT.
080500*    DESVIA O FLUXO CONFORME A CONDICAO DE NEGOCIO ABAIXO.
080600     IF WS-VALIDACAO-FALHOU
080700        GO TO 0420-EXIT.
080800*    REAPROVEITA A ROTINA JA EXISTENTE EM VEZ DE REPETIR LOGICA.
080900     PERFORM 0422-VALIDA-CAPACIDADE THRU 0422-EXIT.
081000*    CONFERE A CONDICAO ANTES DE SEGUIR O RESTO DO PARAGRAFO.
081100     IF WS-VALIDACAO-FALHOU
081200        GO TO 0420-EXIT.
081300*    CHAMA A ROTINA ABAIXO E SO CONTINUA QUANDO ELA DEVOLVER.
081400     PERFORM 0423-VALIDA-CONFLITO-HORARIO THRU 0423-EXIT.
081500 0420-EXIT.
081600     EXIT.
081700
081800*---------------------------------------------------------------
081900*    0421-VALIDA-PREREQUISITO - PrerequisiteValidator - PRIMEIRO
082000*    ELO DA CADEIA (SA-0114). CONFERE, UM A UM, SE O ALUNO JA
082100*    CONCLUIU TODOS OS CURSOS EXIGIDOS COMO PRE-REQUISITO DO
082200*    CURSO DA TURMA PEDIDA.
082300*---------------------------------------------------------------
082400 0421-VALIDA-PREREQUISITO.
082500     SET WS-VALIDACAO-PASSOU TO TRUE.
082600*    TESTE DE NEGOCIO - O CAMINHO MUDA CONFORME O RESULTADO.
082700     IF WS-IDX-TURMA-ACHADA = ZERO
082800        SET WS-VALIDACAO-FALHOU TO TRUE
082900        MOVE 'Course not found' TO WS-VALID-MENSAGEM
083000        GO TO 0421-EXIT.
083100*    DESVIA PARA A SUB-ROTINA E VOLTA AO FIM DELA (THRU-EXIT).
083200     PERFORM 0421A-ACHA-CURSO-DA-TURMA THRU 0421A-EXIT.
083300*    DESVIA O FLUXO CONFORME A CONDICAO DE NEGOCIO ABAIXO.
083400     IF WS-IDX-CURSO-ACHADO = ZERO
083500        SET WS-VALIDACAO-FALHOU TO TRUE
083600        MOVE 'Course not found' TO WS-VALID-MENSAGEM
083700        GO TO 0421-EXIT.
083800*    CONFERE A CONDICAO ANTES DE SEGUIR O RESTO DO PARAGRAFO.
083900     IF WS-CUR-QTD-PREREQ (WS-IDX-CURSO-ACHADO) = ZERO
084000        GO TO 0421-EXIT.
084100*    REAPROVEITA A ROTINA JA EXISTENTE EM VEZ DE REPETIR LOGICA.
084200     PERFORM 0421C-CHECA-UM-PREREQ THRU 0421C-EXIT
084300             VARYING WS-CONTADOR-PREREQ FROM 1 BY 1
084400             UNTIL WS-CONTADOR-PREREQ >
084500                   WS-CUR-QTD-PREREQ (WS-IDX-CURSO-ACHADO)
084600                OR WS-VALIDACAO-FALHOU.
084700 0421-EXIT.
084800     EXIT.
084900
085000*    ACHA NA TABELA DE CURSOS O CURSO AO QUAL A TURMA PERTENCE,
085100*    PARA DEPOIS CONSULTAR A LISTA DE PRE-REQUISITOS DELE.
085200 0421A-ACHA-CURSO-DA-TURMA.
085300     MOVE ZERO TO WS-IDX-CURSO-ACHADO.
085400*    TESTE DE NEGOCIO - O CAMINHO MUDA CONFORME O RESULTADO.
085500     IF WS-QTD-CURSOS = ZERO
085600        GO TO 0421A-EXIT.
085700*    PROCURA NA TABELA EM MEMORIA PELA CHAVE DE BUSCA CORRENTE.
085800     SEARCH WS-CURSO-OCR VARYING WS-CUR-IX
085900         AT END GO TO 0421A-EXIT
086000         WHEN WS-CUR-ID (WS-CUR-IX) =
086100              WS-TUR-CURSO-ID (WS-IDX-TURMA-ACHADA)
086200              SET WS-IDX-CURSO-ACHADO TO WS-CUR-IX.
086300 0421A-EXIT.
086400     EXIT.
086500
086600*    VARRE A LISTA DE CURSOS CONCLUIDOS DO ALUNO (CARREGADA DE
086700*    ALUNO.DAT) PROCURANDO A CHAVE MONTADA EM WS-CHAVE-BUSCA.
086800 0421B-ALUNO-TEM-CONCLUIDO.
086900     MOVE 'N' TO WS-ACHOU-SW.
087000*    DESVIA O FLUXO CONFORME A CONDICAO DE NEGOCIO ABAIXO.
087100     IF WS-IDX-ALUNO-ACHADO = ZERO
087200        GO TO 0421B-EXIT.
087300*    CONFERE A CONDICAO ANTES DE SEGUIR O RESTO DO PARAGRAFO.
087400     IF WS-ALU-QTD-CONCL (WS-IDX-ALUNO-ACHADO) = ZERO
087500        GO TO 0421B-EXIT.
087600*    CHAMA A ROTINA ABAIXO E SO CONTINUA QUANDO ELA DEVOLVER.
087700     PERFORM 0421D-COMPARA-UM-CONCLUIDO THRU 0421D-EXIT
087800             VARYING WS-CONTADOR-I FROM 1 BY 1
087900             UNTIL WS-CONTADOR-I >
088000                   WS-ALU-QTD-CONCL (WS-IDX-ALUNO-ACHADO)
088100                OR WS-ACHOU.
088200 0421B-EXIT.
088300     EXIT.
088400
088500*    CONFERE UM UNICO PRE-REQUISITO DA LISTA DO CURSO; SE O
088600*    ALUNO NAO TIVER CONCLUIDO, JA MARCA A VALIDACAO COMO FALHA
088700*    (O PERFORM QUE CHAMA PARA NO PRIMEIRO QUE FALHAR).
088800 0421C-CHECA-UM-PREREQ.
088900     MOVE WS-CUR-PREREQ-IDS (WS-IDX-CURSO-ACHADO
089000                             WS-CONTADOR-PREREQ)
089100          TO WS-CHAVE-BUSCA.
089200*    DESVIA PARA A SUB-ROTINA E VOLTA AO FIM DELA (THRU-EXIT).
089300     PERFORM 0421B-ALUNO-TEM-CONCLUIDO THRU 0421B-EXIT.
089400*    TESTE DE NEGOCIO - O CAMINHO MUDA CONFORME O RESULTADO.
089500     IF WS-NAO-ACHOU
089600        SET WS-VALIDACAO-FALHOU TO TRUE
089700        STRING 'Missing prerequisite: ' DELIMITED BY SIZE
089800               WS-CHAVE-BUSCA DELIMITED BY SIZE
089900               INTO WS-VALID-MENSAGEM.
090000 0421C-EXIT.
090100     EXIT.
090200
090300*    COMPARA UMA POSICAO DA LISTA DE CONCLUIDOS DO ALUNO CONTRA
090400*    A CHAVE DE BUSCA CORRENTE (O PRE-REQUISITO PROCURADO).
090500 0421D-COMPARA-UM-CONCLUIDO.
090600*    DESVIA O FLUXO CONFORME A CONDICAO DE NEGOCIO ABAIXO.
090700     IF WS-ALU-CONCL-IDS (WS-IDX-ALUNO-ACHADO WS-CONTADOR-I)
090800        = WS-CHAVE-BUSCA
090900        SET WS-ACHOU TO TRUE.
091000 0421D-EXIT.
091100     EXIT.
091200
091300*---------------------------------------------------------------
091400*    0422-VALIDA-CAPACIDADE - CapacityValidator - SEGUNDO ELO DA
091500*    CADEIA. SO CONFERE SE AINDA HA VAGA NA TURMA; A RESERVA
091600*    EFETIVA (COM A SEGUNDA CONFERENCIA, SA-0412) FICA POR CONTA
091700*    DE 0440-RESERVA-VAGA, CHAMADA DEPOIS QUE TODOS OS
091800*    VALIDADORES JA PASSARAM.
091900*---------------------------------------------------------------
092000 0422-VALIDA-CAPACIDADE.
092100     SET WS-VALIDACAO-PASSOU TO TRUE.
092200*    CONFERE A CONDICAO ANTES DE SEGUIR O RESTO DO PARAGRAFO.
092300     IF WS-IDX-TURMA-ACHADA = ZERO
092400        SET WS-VALIDACAO-FALHOU TO TRUE
092500        MOVE 'Section not found' TO WS-VALID-MENSAGEM
092600        GO TO 0422-EXIT.
092700*    TESTE DE NEGOCIO - O CAMINHO MUDA CONFORME O RESULTADO.
092800     IF WS-TUR-MATRICULADOS (WS-IDX-TURMA-ACHADA) NOT <
092900        WS-TUR-CAPACIDADE (WS-IDX-TURMA-ACHADA)
093000        SET WS-VALIDACAO-FALHOU TO TRUE
093100        MOVE 'Section is full' TO WS-VALID-MENSAGEM.
093200 0422-EXIT.
093300     EXIT.
093400
093500*    TimeConflictValidator - PLACEHOLDER NA FONTE ORIGINAL, NAO
093600*    HA COMPARACAO REAL DE DIA/HORARIO CONTRA OUTRAS TURMAS DO
093700*    ALUNO; PERMANECE SEMPRE OK POR FIDELIDADE.
093800 0423-VALIDA-CONFLITO-HORARIO.
093900     SET WS-VALIDACAO-PASSOU TO TRUE.
094000 0423-EXIT.
094100     EXIT.
094200
094300*---------------------------------------------------------------
094400*    0430-ENTRA-NA-FILA - ACRESCENTA O ALUNO NO FIM DA FILA DA
094500*    TURMA E GRAVA O REGISTRO DE MATRICULA COMO WAITLISTED.
094600*---------------------------------------------------------------
094700 0430-ENTRA-NA-FILA.
094800*    REAPROVEITA A ROTINA JA EXISTENTE EM VEZ DE REPETIR LOGICA.
094900     PERFORM 0431-PROXIMA-SEQUENCIA-FILA THRU 0431-EXIT.
095000*    SOMA MAIS UM NO CONTROLE - USADO MAIS ADIANTE NO PARAGRAFO.
095100     ADD 1 TO WS-QTD-FILA.
095200     SET WS-FIL-IX TO WS-QTD-FILA.
095300     MOVE WS-PED-TURMA-ID TO WS-FIL-TURMA-ID (WS-FIL-IX).
095400     MOVE WS-CONTADOR-I   TO WS-FIL-SEQUENCIA (WS-FIL-IX).
095500     MOVE WS-PED-ALUNO-ID TO WS-FIL-ALUNO-ID (WS-FIL-IX).
095600     MOVE 'WAITLISTED' TO WS-MAT-STATUS-NOVA.
095700*    CHAMA A ROTINA ABAIXO E SO CONTINUA QUANDO ELA DEVOLVER.
095800     PERFORM 0460-GRAVA-MATRICULA THRU 0460-EXIT.
095900 0430-EXIT.
096000     EXIT.
096100
096200*---------------------------------------------------------------
096300*    0431-PROXIMA-SEQUENCIA-FILA - CALCULA O PROXIMO NUMERO DE
096400*    SEQUENCIA DA FILA PARA A TURMA DO PEDIDO (MAIOR SEQUENCIA
096500*    JA EM USO NA TURMA, MAIS UM), PARA MANTER A ORDEM FIFO DE
096600*    CHEGADA NA PROMOCAO.
096700*---------------------------------------------------------------
096800 0431-PROXIMA-SEQUENCIA-FILA.
096900     MOVE ZERO TO WS-CONTADOR-I.
097000*    DESVIA O FLUXO CONFORME A CONDICAO DE NEGOCIO ABAIXO.
097100     IF WS-QTD-FILA = ZERO
097200        MOVE 1 TO WS-CONTADOR-I
097300        GO TO 0431-EXIT.
097400*    DESVIA PARA A SUB-ROTINA E VOLTA AO FIM DELA (THRU-EXIT).
097500     PERFORM 0431A-MAIOR-SEQUENCIA-DA-TURMA THRU 0431A-EXIT
097600             VARYING WS-FIL-IX FROM 1 BY 1
097700             UNTIL WS-FIL-IX > WS-QTD-FILA.
097800*    ATUALIZA O CONTADOR/ACUMULADOR DE CONTROLE CORRESPONDENTE.
097900     ADD 1 TO WS-CONTADOR-I.
098000 0431-EXIT.
098100     EXIT.
098200
098300*    SE A POSICAO DA TABELA FOR DA MESMA TURMA E TIVER UMA
098400*    SEQUENCIA MAIOR DO QUE A MAIOR JA VISTA, ATUALIZA O MAXIMO.
098500 0431A-MAIOR-SEQUENCIA-DA-TURMA.
098600*    CONFERE A CONDICAO ANTES DE SEGUIR O RESTO DO PARAGRAFO.
098700     IF WS-FIL-TURMA-ID (WS-FIL-IX) = WS-PED-TURMA-ID
098800        AND WS-FIL-SEQUENCIA (WS-FIL-IX) > WS-CONTADOR-I
098900        MOVE WS-FIL-SEQUENCIA (WS-FIL-IX) TO WS-CONTADOR-I.
099000 0431A-EXIT.
099100     EXIT.
099200
099300*---------------------------------------------------------------
099400*    0440-RESERVA-VAGA - CONFERENCIA AUTORITATIVA DE VAGA,
099500*    EXECUTADA SEMPRE, MESMO COM OVERRIDE LIGADO (SA-0412).
099600*---------------------------------------------------------------
099700 0440-RESERVA-VAGA.
099800     SET WS-VALIDACAO-PASSOU TO TRUE.
099900*    TESTE DE NEGOCIO - O CAMINHO MUDA CONFORME O RESULTADO.
100000     IF WS-TUR-MATRICULADOS (WS-IDX-TURMA-ACHADA) <
100100        WS-TUR-CAPACIDADE (WS-IDX-TURMA-ACHADA)
100200        ADD 1 TO WS-TUR-MATRICULADOS (WS-IDX-TURMA-ACHADA)
100300     ELSE
100400        SET WS-VALIDACAO-FALHOU TO TRUE.
100500 0440-EXIT.
100600     EXIT.
100700
100800*---------------------------------------------------------------
100900*    0460-GRAVA-MATRICULA - GERA O PROXIMO MATRICULA-ID, ACRES-
101000*    CENTA O REGISTRO NA TABELA EM MEMORIA E GRAVA A LINHA NO
101100*    HISTORICO (HIST.DAT) - SA-0679, STATUS VEM EM WS-MAT-STATUS-
101200*    NOVA, ARMADO PELO CHAMADOR ANTES DO PERFORM.
101300*---------------------------------------------------------------
101400 0460-GRAVA-MATRICULA.
101500*    SOMA MAIS UM NO CONTROLE - USADO MAIS ADIANTE NO PARAGRAFO.
101600     ADD 1 TO WS-PROX-MATRICULA-NUM.
101700     MOVE WS-PROX-MATRICULA-NUM TO WS-PROX-MATRICULA-NUM-ED.
101800*    CONCATENA OS PEDACOS DA MENSAGEM DE RESULTADO DO PEDIDO.
101900     STRING 'E' DELIMITED BY SIZE
102000            WS-PROX-MATRICULA-NUM-ED DELIMITED BY SIZE
102100            INTO WS-PROX-MATRICULA-ALFA.
102200*    ATUALIZA O CONTADOR/ACUMULADOR DE CONTROLE CORRESPONDENTE.
102300     ADD 1 TO WS-QTD-MATRICULAS.
102400     SET WS-MAT-IX TO WS-QTD-MATRICULAS.
102500     SET WS-IDX-MATRICULA-ACHADA TO WS-MAT-IX.
102600     MOVE WS-PROX-MATRICULA-ALFA TO WS-MAT-ID (WS-MAT-IX).
102700     MOVE WS-PED-ALUNO-ID        TO WS-MAT-ALUNO-ID (WS-MAT-IX).
102800     MOVE WS-PED-TURMA-ID        TO WS-MAT-TURMA-ID (WS-MAT-IX).
102900     MOVE WS-MAT-STATUS-NOVA     TO WS-MAT-STATUS (WS-MAT-IX).
103000     MOVE WS-PROX-MATRICULA-ALFA TO ENROLLMENT-ID.
103100     MOVE WS-PED-ALUNO-ID        TO ENROLLMENT-STUDENT-ID.
103200     MOVE WS-PED-TURMA-ID        TO ENROLLMENT-SECTION-ID.
103300     MOVE WS-MAT-STATUS-NOVA     TO ENROLLMENT-STATUS.
103400*    ACRESCENTA A LINHA NO ARQUIVO DE SAIDA CORRESPONDENTE.
103500     WRITE REG-HIST-MATRICULA.
103600 0460-EXIT.
103700     EXIT.
103800
103900*---------------------------------------------------------------
104000*    0500-TRANCA-MATRICULA - FLUXO DE TRANCAMENTO (DROP)
104100*    SA-0201/SA-0233/SA-0340 - LIBERA VAGA E PROMOVE O PRIMEIRO
104200*    DA FILA, REAPROVEITANDO A CADEIA DE MATRICULA.
104300*---------------------------------------------------------------
104400 0500-TRANCA-MATRICULA.
104500     MOVE SPACES TO WS-MENSAGEM-RESULTADO.
104600*    REAPROVEITA A ROTINA JA EXISTENTE EM VEZ DE REPETIR LOGICA.
104700     PERFORM 0510-ACHA-MATRICULA-ATIVA THRU 0510-EXIT.
104800*    DESVIA O FLUXO CONFORME A CONDICAO DE NEGOCIO ABAIXO.
104900     IF WS-NAO-ACHOU
105000        STRING 'No enrollment found to drop' DELIMITED BY SIZE
105100               INTO WS-MENSAGEM-RESULTADO
105200        GO TO 0590-EXIT.
105300
105400     MOVE 'DROPPED   ' TO WS-MAT-STATUS (WS-IDX-MATRICULA-ACHADA).
105500*    CHAMA A ROTINA ABAIXO E SO CONTINUA QUANDO ELA DEVOLVER.
105600     PERFORM 0520-GRAVA-TRANCAMENTO THRU 0520-EXIT.
105700*    DESVIA PARA A SUB-ROTINA E VOLTA AO FIM DELA (THRU-EXIT).
105800     PERFORM 0412-BUSCA-TURMA THRU 0412-EXIT.
105900*    CONFERE A CONDICAO ANTES DE SEGUIR O RESTO DO PARAGRAFO.
106000     IF WS-ACHOU
106100        AND WS-TUR-MATRICULADOS (WS-IDX-TURMA-ACHADA) > ZERO
106200        SUBTRACT 1 FROM WS-TUR-MATRICULADOS (WS-IDX-TURMA-ACHADA).
106300
106400*    REAPROVEITA A ROTINA JA EXISTENTE EM VEZ DE REPETIR LOGICA.
106500     PERFORM 0600-RETIRA-DA-FILA THRU 0600-EXIT.
106600*    TESTE DE NEGOCIO - O CAMINHO MUDA CONFORME O RESULTADO.
106700     IF WS-NAO-ACHOU
106800        STRING 'Dropped. No waitlist promotions.'
106900               DELIMITED BY SIZE INTO WS-MENSAGEM-RESULTADO
107000        GO TO 0590-EXIT.
107100
107200*    CHAMA A ROTINA ABAIXO E SO CONTINUA QUANDO ELA DEVOLVER.
107300     PERFORM 0640-NOTIFICA-VAGA THRU 0640-EXIT.
107400
107500     MOVE WS-CHAVE-BUSCA  TO WS-PED-ALUNO-ID.
107600     SET WS-OVERRIDE-LIGADO TO TRUE.
107700*    DESVIA PARA A SUB-ROTINA E VOLTA AO FIM DELA (THRU-EXIT).
107800     PERFORM 0400-MATRICULA-ALUNO THRU 0490-EXIT.
107900     MOVE WS-MENSAGEM-RESULTADO TO WS-MENSAGEM-PROMOCAO.
108000*    MONTA A MENSAGEM DE RETORNO DO PEDIDO PARA O CONSOLE.
108100     STRING 'Dropped. Promoted: ' DELIMITED BY SIZE
108200            WS-MENSAGEM-PROMOCAO DELIMITED BY SIZE
108300            INTO WS-MENSAGEM-RESULTADO.
108400 0590-EXIT.
108500     EXIT.
108600
108700*---------------------------------------------------------------
108800*    0510-ACHA-MATRICULA-ATIVA - PROCURA NA TABELA DE MATRICULAS
108900*    UM REGISTRO DO PAR ALUNO/TURMA DO PEDIDO QUE AINDA ESTEJA
109000*    COM STATUS ENROLLED - E A MATRICULA ATIVA QUE O TRANCAMENTO
109100*    VAI FECHAR.
109200*---------------------------------------------------------------
109300 0510-ACHA-MATRICULA-ATIVA.
109400     MOVE 'N' TO WS-ACHOU-SW.
109500     MOVE ZERO TO WS-IDX-MATRICULA-ACHADA.
109600*    DESVIA O FLUXO CONFORME A CONDICAO DE NEGOCIO ABAIXO.
109700     IF WS-QTD-MATRICULAS = ZERO
109800        GO TO 0510-EXIT.
109900*    REAPROVEITA A ROTINA JA EXISTENTE EM VEZ DE REPETIR LOGICA.
110000     PERFORM 0510A-COMPARA-MATRICULA THRU 0510A-EXIT
110100             VARYING WS-MAT-IX FROM 1 BY 1
110200             UNTIL WS-MAT-IX > WS-QTD-MATRICULAS
110300                OR WS-ACHOU.
110400 0510-EXIT.
110500     EXIT.
110600
110700*    TESTA UMA POSICAO DA TABELA CONTRA ALUNO+TURMA+STATUS
110800*    ENROLLED DO PEDIDO DE TRANCAMENTO CORRENTE.
110900 0510A-COMPARA-MATRICULA.
111000*    CONFERE A CONDICAO ANTES DE SEGUIR O RESTO DO PARAGRAFO.
111100     IF WS-MAT-ALUNO-ID (WS-MAT-IX) = WS-PED-ALUNO-ID
111200        AND WS-MAT-TURMA-ID (WS-MAT-IX) = WS-PED-TURMA-ID
111300        AND WS-MAT-STATUS (WS-MAT-IX) = 'ENROLLED  '
111400        SET WS-ACHOU TO TRUE
111500        SET WS-IDX-MATRICULA-ACHADA TO WS-MAT-IX.
111600 0510A-EXIT.
111700     EXIT.
111800
111900*---------------------------------------------------------------
112000*    0520-GRAVA-TRANCAMENTO - GRAVA NO HISTORICO (HIST.DAT) A
112100*    LINHA DE TRANCAMENTO DA MATRICULA JA ACHADA EM WS-IDX-
112200*    MATRICULA-ACHADA - SA-0679, ARQUIVO E SO DE ACRESCIMO, NAO SE
112300*    REGRAVA A LINHA ANTIGA, SO SE ACRESCENTA A NOVA COM STATUS
112400*    DROPPED.
112500*---------------------------------------------------------------
112600 0520-GRAVA-TRANCAMENTO.
112700     MOVE WS-MAT-ID (WS-IDX-MATRICULA-ACHADA)
112800                                  TO ENROLLMENT-ID.
112900     MOVE WS-MAT-ALUNO-ID (WS-IDX-MATRICULA-ACHADA)
113000                                  TO ENROLLMENT-STUDENT-ID.
113100     MOVE WS-MAT-TURMA-ID (WS-IDX-MATRICULA-ACHADA)
113200                                  TO ENROLLMENT-SECTION-ID.
113300     MOVE 'DROPPED   '           TO ENROLLMENT-STATUS.
113400*    GRAVA O REGISTRO MONTADO ACIMA NO ARQUIVO DE SAIDA.
113500     WRITE REG-HIST-MATRICULA.
113600 0520-EXIT.
113700     EXIT.
113800
113900*---------------------------------------------------------------
114000*    0600-RETIRA-DA-FILA - WaitlistManager.popNext - REMOVE O
114100*    PRIMEIRO DA FILA (MENOR SEQUENCIA) DA TURMA INFORMADA.
114200*---------------------------------------------------------------
114300 0600-RETIRA-DA-FILA.
114400     MOVE 'N' TO WS-ACHOU-SW.
114500*    TESTE DE NEGOCIO - O CAMINHO MUDA CONFORME O RESULTADO.
114600     IF WS-QTD-FILA = ZERO
114700        GO TO 0600-EXIT.
114800     MOVE ZERO TO WS-IDX-TURMA-ACHADA.
114900*    CHAMA A ROTINA ABAIXO E SO CONTINUA QUANDO ELA DEVOLVER.
115000     PERFORM 0600A-COMPARA-SEQUENCIA THRU 0600A-EXIT
115100             VARYING WS-FIL-IX FROM 1 BY 1
115200             UNTIL WS-FIL-IX > WS-QTD-FILA.
115300*    DESVIA O FLUXO CONFORME A CONDICAO DE NEGOCIO ABAIXO.
115400     IF WS-IDX-TURMA-ACHADA = ZERO
115500        GO TO 0600-EXIT.
115600     SET WS-ACHOU TO TRUE.
115700     MOVE WS-FIL-ALUNO-ID (WS-IDX-TURMA-ACHADA) TO WS-CHAVE-BUSCA.
115800*    FECHA O BURACO DEIXADO NA TABELA, DESLOCANDO OS SEGUINTES.
115900     PERFORM 0600B-DESLOCA-UMA-POSICAO THRU 0600B-EXIT
116000             VARYING WS-CONTADOR-I FROM WS-IDX-TURMA-ACHADA BY 1
116100             UNTIL WS-CONTADOR-I >= WS-QTD-FILA.
116200*    DESCONTA DO CONTADOR/ACUMULADOR DE CONTROLE CORRESPONDENTE.
116300     SUBTRACT 1 FROM WS-QTD-FILA.
116400 0600-EXIT.
116500     EXIT.
116600
116700*    SE A POSICAO FOR DA TURMA PROCURADA E TIVER A MENOR
116800*    SEQUENCIA VISTA ATE AGORA, GUARDA A POSICAO EM
116900*    WS-IDX-TURMA-ACHADA (APELIDO REAPROVEITADO AQUI COMO INDICE
117000*    DA FILA, NAO DA TABELA DE TURMAS).
117100 0600A-COMPARA-SEQUENCIA.
117200*    CONFERE A CONDICAO ANTES DE SEGUIR O RESTO DO PARAGRAFO.
117300     IF WS-FIL-TURMA-ID (WS-FIL-IX) = WS-PED-TURMA-ID
117400        IF WS-IDX-TURMA-ACHADA = ZERO OR
117500           WS-FIL-SEQUENCIA (WS-FIL-IX) <
117600           WS-FIL-SEQUENCIA (WS-IDX-TURMA-ACHADA)
117700           SET WS-IDX-TURMA-ACHADA TO WS-FIL-IX.
117800 0600A-EXIT.
117900     EXIT.
118000
118100*    DESLOCA UMA POSICAO DA TABELA DE FILA PARA TRAS DO PRIMEIRO
118200*    REMOVIDO, FECHANDO O BURACO DEIXADO PELO POP.
118300 0600B-DESLOCA-UMA-POSICAO.
118400     MOVE WS-FIL-OCR (WS-CONTADOR-I + 1)
118500       TO WS-FIL-OCR (WS-CONTADOR-I).
118600 0600B-EXIT.
118700     EXIT.
118800
118900*---------------------------------------------------------------
119000*    0640-NOTIFICA-VAGA - DISPARA AVISO DE VAGA DISPONIVEL PARA
119100*    O ALUNO PROMOVIDO, ANTES DE TENTAR A NOVA MATRICULA.
119200*---------------------------------------------------------------
119300 0640-NOTIFICA-VAGA.
119400*    AVISA NO CONSOLE DO LOTE O RESULTADO DESTE PASSO.
119500     DISPLAY 'ENROLBAT - VAGA DISPONIVEL - ALUNO '
119600             WS-CHAVE-BUSCA ' TURMA ' WS-PED-TURMA-ID.
119700 0640-EXIT.
119800     EXIT.
119900
120000*---------------------------------------------------------------
120100*    0900-GRAVA-TABELAS - REGRAVA TURMA.DAT E FILA.DAT AO FINAL
120200*    DO LOTE PARA PRESERVAR VAGA E FILA DE ESPERA (SA-0664).
120300*---------------------------------------------------------------
120400 0900-GRAVA-TABELAS.
120500*    FECHA O ARQUIVO - NAO HA MAIS ACESSO A ELE NESTE PONTO.
120600     CLOSE PEDIDO-LOTE.
120700*    FECHA O ARQUIVO - NAO HA MAIS ACESSO A ELE NESTE PONTO.
120800     CLOSE HIST-MATRICULA.
120900
121000*    ABRE O ARQUIVO PARA O MODO DE ACESSO NECESSARIO AQUI.
121100     OPEN OUTPUT TURMA-MESTRE.
121200*    DESVIA PARA A SUB-ROTINA E VOLTA AO FIM DELA (THRU-EXIT).
121300     PERFORM 0900A-GRAVA-UMA-TURMA THRU 0900A-EXIT
121400             VARYING WS-TUR-IX FROM 1 BY 1
121500             UNTIL WS-TUR-IX > WS-QTD-TURMAS.
121600*    FECHA O ARQUIVO - NAO HA MAIS ACESSO A ELE NESTE PONTO.
121700     CLOSE TURMA-MESTRE.
121800
121900*    ABRE O ARQUIVO PARA O MODO DE ACESSO NECESSARIO AQUI.
122000     OPEN OUTPUT FILA-ESPERA.
122100*    REAPROVEITA A ROTINA JA EXISTENTE EM VEZ DE REPETIR LOGICA.
122200     PERFORM 0900B-GRAVA-UMA-FILA THRU 0900B-EXIT
122300             VARYING WS-FIL-IX FROM 1 BY 1
122400             UNTIL WS-FIL-IX > WS-QTD-FILA.
122500*    FECHA O ARQUIVO - NAO HA MAIS ACESSO A ELE NESTE PONTO.
122600     CLOSE FILA-ESPERA.
122700 0900-EXIT.
122800     EXIT.
122900
123000*    MONTA E GRAVA UMA LINHA DE TURMA.DAT A PARTIR DA TABELA EM
123100*    MEMORIA, JA COM A CONTAGEM DE MATRICULADOS ATUALIZADA PELO
123200*    LOTE.
123300 0900A-GRAVA-UMA-TURMA.
123400     MOVE WS-TUR-ID (WS-TUR-IX)       TO SECTION-ID.
123500     MOVE WS-TUR-CURSO-ID (WS-TUR-IX) TO SECTION-COURSE-ID.
123600     MOVE WS-TUR-INSTRUTOR-ID (WS-TUR-IX) TO INSTRUCTOR-ID.
123700     MOVE WS-TUR-CAPACIDADE (WS-TUR-IX) TO SECTION-CAPACITY.
123800     MOVE WS-TUR-MATRICULADOS (WS-TUR-IX)
123900          TO SECTION-ENROLLED-COUNT.
124000     MOVE WS-TUR-DIA (WS-TUR-IX)      TO MEETING-DAY.
124100     MOVE WS-TUR-INICIO (WS-TUR-IX)   TO MEETING-START.
124200     MOVE WS-TUR-FIM (WS-TUR-IX)      TO MEETING-END.
124300*    ACRESCENTA A LINHA NO ARQUIVO DE SAIDA CORRESPONDENTE.
124400     WRITE REG-TURMA-MESTRE.
124500 0900A-EXIT.
124600     EXIT.
124700
124800*    MONTA E GRAVA UMA LINHA DE FILA.DAT NA POSICAO RELATIVA
124900*    CORRESPONDENTE A TABELA EM MEMORIA, PRESERVANDO A ORDEM.
125000 0900B-GRAVA-UMA-FILA.
125100     MOVE WS-FIL-IX                 TO WS-FILA-RRN.
125200     MOVE WS-FIL-TURMA-ID (WS-FIL-IX)
125300          TO WAITLIST-SECTION-ID.
125400     MOVE WS-FIL-SEQUENCIA (WS-FIL-IX)
125500          TO WAITLIST-SEQUENCE.
125600     MOVE WS-FIL-ALUNO-ID (WS-FIL-IX)
125700          TO WAITLIST-STUDENT-ID.
125800*    GRAVA O REGISTRO MONTADO ACIMA NO ARQUIVO DE SAIDA.
125900     WRITE REG-FILA-ESPERA.
126000 0900B-EXIT.
126100     EXIT.
126200
126300*---------------------------------------------------------------
126400*    0950-ENCERRA - AVISA NO CONSOLE QUE O LOTE TERMINOU. NAO HA
126500*    FECHAMENTO DE ARQUIVO AQUI - PEDIDO.DAT E HIST.DAT JA FORAM
126600*    FECHADOS EM 0900-GRAVA-TABELAS.
126700*---------------------------------------------------------------
126800 0950-ENCERRA.
126900*    AVISA NO CONSOLE DO LOTE O RESULTADO DESTE PASSO.
127000     DISPLAY 'ENROLBAT - LOTE DE MATRICULA ENCERRADO'.
127100 0950-EXIT.
127200     EXIT.
